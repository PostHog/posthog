000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZHAMPLT.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03/15/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zHAM - z/OS Heatmap Access Manager                            *
001100*                                                               *
001200* Job-step driver for the heatmap extraction run.  Reads the    *
001300* one-line run-request card from PARM-FILE (interaction type,   *
001400* relative date window, URL filter, viewport bounds) and CALLs  *
001500* ZHAM003 with the raw request text.  If the card is blank the  *
001600* prior run's defaults (7-day click window) are used so a      *
001700* missing PARM does not fail the step.                          *
001800*                                                               *
001900* Kept deliberately thin - the parm card is the only thing that  *
002000* changes step to step, so the parse lives here and the whole     *
002100* extraction run lives one CALL away in ZHAM003.                  *
002200*                                                               *
002300* Date       UserID    Description                              *
002400* ---------- --------  ---------------------------------------- *
002500* 03/15/1987 RJ        Original version.                        *
002600* 09/02/1988 RF        Added default filter when PARM-FILE is   *
002700*                      empty (PRJ-0097) so a forgotten card     *
002800*                      does not abend the step.                 *
002900* 02/11/1991 RJ        Raised PARM-RECORD to 256 bytes to carry  *
003000*                      the longer url_exact filters now in use. *
003100* 08/05/1991 RF        Converted local error handling to the    *
003200*                      new HANDLE.cpy block (PRJ-0151).         *
003300* 06/30/1994 RJ        Added viewport bound default comment;     *
003400*                      no code change, documentation only.      *
003500* 01/06/1999 RF        Y2K: confirmed HN-DATE carries a 4-digit  *
003600*                      year from HANDLE.cpy; no 2-digit date    *
003700*                      fields exist in this program.             *
003800* 05/30/2003 TKD       Picked up HANDLE.cpy's RETURN-CODE 16     *
003900*                      abend convention (PRJ-0244).              *
004000* 09/12/2003 TKD       Stopped holding LOGFILE open across the   *
004100*                      CALL to ZHAM003 (PRJ-0251); HANDLE.cpy    *
004200*                      now opens/closes it for each line.         *
004210* 02/14/2006 TKD       EOF moved to a 77-level item with an        *
004220*                      EOF-REACHED condition-name (PRJ-0317).      *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STATUS IS PARM-OVERRIDE-REQUESTED.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PARM-FILE   ASSIGN TO PARMCARD
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS HN-FILE-STATUS.
005500
005600     SELECT LOG-FILE    ASSIGN TO LOGFILE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS HN-FILE-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PARM-FILE.
006300 01  PARM-RECORD                PIC  X(256).
006400
006500 FD  LOG-FILE.
006600 01  LOG-RECORD.
006700     02  LOG-DATE               PIC  9(08).
006800     02  FILLER                 PIC  X(01).
006900     02  LOG-TIME                PIC  9(08).
007000     02  FILLER                 PIC  X(01).
007100     02  LOG-PROGRAM-ID          PIC  X(08).
007200     02  FILLER                 PIC  X(01).
007300     02  LOG-PARAGRAPH            PIC  X(04).
007400     02  FILLER                 PIC  X(01).
007500     02  LOG-MESSAGE              PIC  X(60).
007600
007700 WORKING-STORAGE SECTION.
007800
007900*****************************************************************
008000* Define Constant and Define Storage.                           *
008100*****************************************************************
008200 77  EOF                        PIC  X(01) VALUE SPACES.
008210     88  EOF-REACHED                 VALUE 'Y'.
008300 01  PARM-READ-COUNT            PIC S9(04) COMP VALUE ZEROES.
008400
008500 01  WS-FILTER-RAW              PIC  X(256) VALUE SPACES.
008600
008700*****************************************************************
008800* Alternate view: raw filter text as a table of single          *
008900* characters, used by 2100-CHECK-BLANK to look for any          *
009000* non-space byte without calling an intrinsic function.         *
009100*****************************************************************
009200 01  WS-FILTER-TABLE REDEFINES WS-FILTER-RAW.
009300     02  WS-FILTER-CHAR         PIC  X(01) OCCURS 256 TIMES.
009400
009500*****************************************************************
009600* Alternate view: raw filter text split into two 128-byte       *
009700* halves, used when WRITE OPERATOR echoes the card in two       *
009800* lines for the operator console.                                *
009900*****************************************************************
010000 01  WS-FILTER-HALVES REDEFINES WS-FILTER-RAW.
010100     02  WS-FILTER-FIRST-HALF   PIC  X(128).
010200     02  WS-FILTER-SECOND-HALF  PIC  X(128).
010300
010400 01  WS-DEFAULT-FILTER
010500     PIC  X(256)
010600     VALUE 'type=click&date_from=7d&viewport_width_min=00000&
010700-    'viewport_width_max=99999'.
010800
010900*****************************************************************
011000* Alternate view: the shop-standard default filter broken into  *
011100* its type/date sub-fields, kept here only so the next person   *
011200* changing the default does not have to count columns by hand.  *
011300*****************************************************************
011400 01  WS-DEFAULT-FILTER-PARTS REDEFINES WS-DEFAULT-FILTER.
011500     02  WS-DEFAULT-TYPE        PIC  X(11).
011600     02  WS-DEFAULT-DATE        PIC  X(15).
011700     02  FILLER                 PIC  X(230).
011800
011900*****************************************************************
012000* HANDLE.cpy interface block - see Source-HANDLE.cpy banner.    *
012100*****************************************************************
012200 01  HN-FILE-STATUS             PIC  X(02).
012300 01  HN-PROGRAM-ID              PIC  X(08) VALUE 'ZHAMPLT '.
012400 01  HN-PARAGRAPH               PIC  X(04) VALUE SPACES.
012500 01  HN-MESSAGE                 PIC  X(60) VALUE SPACES.
012600 01  HN-DATE                    PIC  9(08) VALUE ZEROES.
012700 01  HN-TIME                    PIC  9(08) VALUE ZEROES.
012800
012900 PROCEDURE DIVISION.
013000
013100*****************************************************************
013200* Main process.                                                 *
013300*****************************************************************
013400     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
013500     PERFORM 2000-READ-PARM          THRU 2000-EXIT.
013600     PERFORM 3000-CALL-EXTRACT       THRU 3000-EXIT.
013700     PERFORM 9000-TERMINATE          THRU 9000-EXIT.
013800     STOP RUN.
013900
014000*****************************************************************
014100* Open the parm card and the shared trace log.                  *
014200*****************************************************************
014300 1000-INITIALIZE.
014400     OPEN INPUT  PARM-FILE.
014500     MOVE '1000' TO HN-PARAGRAPH.
014600     PERFORM 9970-FILE-ERROR       THRU 9970-EXIT.
014700
014800 1000-EXIT.
014900     EXIT.
015000
015100*****************************************************************
015200* Read the one-line run-request card.  A missing or blank card  *
015300* falls back to the shop-standard 7-day click window.            *
015400*****************************************************************
015500 2000-READ-PARM.
015600     READ PARM-FILE INTO WS-FILTER-RAW
015700         AT END
015800             MOVE 'Y'          TO EOF.
015900
016000     ADD 1 TO PARM-READ-COUNT.
016100
016200     IF  NOT EOF-REACHED
016300         PERFORM 2100-CHECK-BLANK    THRU 2100-EXIT.
016400
016500     IF  EOF-REACHED
016600         MOVE WS-DEFAULT-FILTER       TO WS-FILTER-RAW            PRJ0097
016700         MOVE 'PARM-FILE EMPTY, USING DEFAULT FILTER'
016800                                       TO HN-MESSAGE
016900         MOVE '2000'                  TO HN-PARAGRAPH
017000         PERFORM 9900-WRITE-LOG       THRU 9900-EXIT.
017100
017200 2000-EXIT.
017300     EXIT.
017400
017500*****************************************************************
017600* A card of all spaces is treated the same as no card at all.   *
017700*****************************************************************
017800 2100-CHECK-BLANK.
017900     IF  WS-FILTER-RAW EQUAL SPACES
018000         MOVE WS-DEFAULT-FILTER       TO WS-FILTER-RAW.
018100
018200 2100-EXIT.
018300     EXIT.
018400
018500*****************************************************************
018600* Hand the raw filter text to the heatmap extraction main.      *
018700*****************************************************************
018800 3000-CALL-EXTRACT.
018900     CALL 'ZHAM003' USING WS-FILTER-RAW.
019000
019100 3000-EXIT.
019200     EXIT.
019300
019400*****************************************************************
019500* Close the parm card and the trace log.                        *
019600*****************************************************************
019700 9000-TERMINATE.
019800     CLOSE PARM-FILE.
019900
020000 9000-EXIT.
020100     EXIT.
020200
020300     COPY HANDLE.

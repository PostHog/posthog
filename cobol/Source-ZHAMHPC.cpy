000100*****************************************************************
000200* zHAM HEATMAP POINT record definition.                          *
000300* One row per accepted heatmap data point, written to           *
000400* HEATMAP-OUT-FILE by the 3000-BUILD-POINT paragraph of         *
000500* ZHAM008.  Fixed 20-byte record.                                *
000600*                                                                *
000700* 1987-04-02  RJ   Original 20-byte layout.                      *
000800* 1994-06-21  RF   Added HP-POINTER-Y-UNSIGNED redefinition for  *
000900*                  the scatter-plot extract job (PRJ-0201).      *
000950* 2006-02-14  TKD  ZHAM003's 3710-WRITE-ONE-POINT now sets       *
000960*                  HP-TARGET-FIXED-NO via this 88-level instead  *
000970*                  of a literal MOVE (PRJ-0317).                  *
001000*****************************************************************
001100 01  HP-PREFIX              PIC S9(08) VALUE 220     COMP.
001200
001300 01  HP-RECORD.
001400     02  HP-COUNT           PIC  9(04).
001500     02  HP-POINTER-Y        PIC  S9(05).
001600     02  HP-POINTER-REL-X    PIC  S9(03)V99.
001700     02  HP-TARGET-FIXED     PIC  X(01).
001750         88  HP-TARGET-FIXED-YES   VALUE 'Y'.
001760         88  HP-TARGET-FIXED-NO    VALUE 'N'.
001800     02  FILLER              PIC  X(05).
001900
002000*****************************************************************
002100* Alternate view: unsigned display of the Y pointer, used when  *
002200* building the plain-text scatter extract (no sign expected).   *
002300*****************************************************************
002400 01  HP-RECORD-UNSIGNED REDEFINES HP-RECORD.
002500     02  FILLER              PIC  X(04).
002600     02  HP-POINTER-Y-UNSIGNED PIC 9(05).
002700     02  FILLER              PIC  X(06).
002800     02  FILLER              PIC  X(05).

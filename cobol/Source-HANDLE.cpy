000100*****************************************************************
000200* Shared batch error/trace handling paragraphs for the zHAM     *
000300* suite.  COPY this block into the PROCEDURE DIVISION of any    *
000400* zHAM program; the calling program must declare, with these    *
000500* exact names, HN-FILE-STATUS, HN-PROGRAM-ID, HN-PARAGRAPH,     *
000600* HN-MESSAGE, HN-DATE, HN-TIME and LOG-RECORD/LOG-FILE (see the *
000700* WORKING-STORAGE block that travels with this copybook in      *
000800* every program).                                                *
000900*                                                                *
001000* This block used to be carried by hand, slightly differently,  *
001100* inside every zHAM program; it is centralized here so the next *
001200* person touching it only has to fix it once.                   *
001300*                                                                *
001400* 1991-08-05  RF   Centralized into HANDLE.cpy (PRJ-0151); prior  *
001500*                  to this date every program kept its own      *
001600*                  uncoordinated copy of these paragraphs.       *
001700* 1999-01-06  RF   Y2K: HN-DATE now carries a 4-digit year via   *
001800*                  ACCEPT FROM DATE YYYYMMDD; see 9900-WRITE-LOG.*
001900* 2003-05-30  TKD  Added 9980-ABEND RETURN-CODE 16 so the job     *
002000*                  scheduler flags a failed run (PRJ-0244).      *
002100* 2003-09-12  TKD  9900-WRITE-LOG now opens/closes LOG-FILE       *
002200*                  around each line instead of expecting the     *
002300*                  calling program to hold it open (PRJ-0251) -  *
002400*                  with ZHAM003 now CALLing ZHAM008/ZHAM009      *
002500*                  several layers deep, two programs in the same *
002600*                  chain tried to hold LOGFILE open at once and  *
002700*                  the step blew up with a duplicate OPEN.        *
002800*****************************************************************
002900 9900-WRITE-LOG.
003000     ACCEPT  HN-DATE            FROM DATE YYYYMMDD.
003100     ACCEPT  HN-TIME            FROM TIME.
003200
003300     MOVE    HN-DATE            TO LOG-DATE.
003400     MOVE    HN-TIME            TO LOG-TIME.
003500     MOVE    HN-PROGRAM-ID      TO LOG-PROGRAM-ID.
003600     MOVE    HN-PARAGRAPH       TO LOG-PARAGRAPH.
003700     MOVE    HN-MESSAGE         TO LOG-MESSAGE.
003800
003900     OPEN    EXTEND LOG-FILE.
004000     WRITE   LOG-RECORD.
004100     CLOSE   LOG-FILE.
004200
004300 9900-EXIT.
004400     EXIT.
004500
004600*****************************************************************
004700* Check a FILE STATUS after a READ/WRITE/OPEN/CLOSE.  "00" and   *
004800* "10" (end of file on a sequential READ) are not errors; any   *
004900* other status writes a log line and abends the run.            *
005000*****************************************************************
005100 9970-FILE-ERROR.
005200     IF  HN-FILE-STATUS NOT = '00'
005300     AND HN-FILE-STATUS NOT = '10'
005400         STRING 'FILE STATUS ' HN-FILE-STATUS
005500                 ' IN ' HN-PARAGRAPH
005600                 DELIMITED BY SIZE INTO HN-MESSAGE
005700         PERFORM 9900-WRITE-LOG    THRU 9900-EXIT
005800         PERFORM 9980-ABEND        THRU 9980-EXIT.
005900
006000 9970-EXIT.
006100     EXIT.
006200
006300*****************************************************************
006400* Abnormal end of run.  Set a non-zero RETURN-CODE so the job   *
006500* scheduler marks the step failed, and stop.                    *
006600*****************************************************************
006700 9980-ABEND.
006800     DISPLAY 'ZHAM ABEND - ' HN-PROGRAM-ID '-' HN-PARAGRAPH
006900             ' - ' HN-MESSAGE.
007000     MOVE    16                 TO RETURN-CODE.
007100     STOP RUN.
007200
007300 9980-EXIT.
007400     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZHAM005.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03/29/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zHAM - z/OS Heatmap Access Manager                            *
001100*                                                               *
001200* General-purpose top-level delimiter split, CALLed by ZHAM003  *
001300* to break the EVENT-PROPS blob into its comma-separated key/   *
001400* value pairs, and by ZHAM008 to break a point group's braces   *
001500* into its comma-separated key:value items.  A 'top-level'      *
001600* delimiter is one that is not nested inside a {...}, [...] or  *
001700* (...) group; the caller may also ask that a delimiter inside  *
001800* double quotes be ignored, which ZHAM003 needs for splitting   *
001900* $heatmap_data's url:points pair apart.                         *
002000*                                                               *
002100* LK-SPLIT-MODE 'A' returns every top-level segment found, up   *
002200* to 50 of them, in LK-SPLIT-TABLE.  LK-SPLIT-MODE 'F' returns   *
002300* only the text before and the text after the first top-level   *
002400* delimiter, as LK-SPLIT-TABLE entries 1 and 2.                  *
002500*                                                               *
002600* Date       UserID    Description                              *
002700* ---------- --------  ---------------------------------------- *
002800* 03/29/1987 RJ        Original version - comma split only.     *
002900* 10/12/1989 RF        Added bracket and parenthesis nesting     *
003000*                      (PRJ-0063); originally braces only.      *
003100* 04/18/1993 RJ        Added LK-SPLIT-MODE 'F' for the single    *
003200*                      first-delimiter split ZHAM003 needs for  *
003300*                      $heatmap_data's url:points pair.          *
003400* 06/02/1993 RF        Added LK-SPLIT-HONOR-QUOTES switch; the  *
003500*                      url:points split must not break on a      *
003600*                      colon that appears inside a quoted URL.  *
003700* 01/06/1999 RJ        Y2K: no date fields in this program; no   *
003800*                      change required, logged for the audit.  *
003900* 09/12/2003 TKD       Added the LOGFILE FD so this program       *
004000*                      compiles against the current HANDLE.cpy   *
004100*                      (PRJ-0251); this program does not open it. *
004150* 02/14/2006 TKD       Added LK-SPLIT-MODE-IS-FIRST and            *
004160*                      WS-IN-QUOTES condition-names (PRJ-0317);    *
004170*                      WS-SCAN-INDEX moved to a 77-level item.     *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT LOG-FILE        ASSIGN TO LOGFILE
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS HN-FILE-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  LOG-FILE.
005800 01  LOG-RECORD.
005900     02  LOG-DATE               PIC  9(08).
006000     02  FILLER                 PIC  X(01).
006100     02  LOG-TIME                PIC  9(08).
006200     02  FILLER                 PIC  X(01).
006300     02  LOG-PROGRAM-ID          PIC  X(08).
006400     02  FILLER                 PIC  X(01).
006500     02  LOG-PARAGRAPH            PIC  X(04).
006600     02  FILLER                 PIC  X(01).
006700     02  LOG-MESSAGE              PIC  X(60).
006800
006900 WORKING-STORAGE SECTION.
007000
007100*****************************************************************
007200* HANDLE.cpy interface block - see Source-HANDLE.cpy banner.    *
007300* This subprogram has no files of its own; the log is here only *
007400* so HANDLE.cpy's error paragraphs resolve if this shop ever      *
007500* needs to trace inside this subprogram.                          *
007600*****************************************************************
007700 01  HN-FILE-STATUS             PIC  X(02).
007800 01  HN-PROGRAM-ID              PIC  X(08) VALUE 'ZHAM005 '.
007900 01  HN-PARAGRAPH               PIC  X(04) VALUE SPACES.
008000 01  HN-MESSAGE                 PIC  X(60) VALUE SPACES.
008100 01  HN-DATE                    PIC  9(08) VALUE ZEROES.
008200 01  HN-TIME                    PIC  9(08) VALUE ZEROES.
008300
008400*****************************************************************
008500* Define Constant and Define Storage.                           *
008600*****************************************************************
008700 77  WS-SCAN-INDEX               PIC S9(04) COMP VALUE ZEROES.
008800 01  WS-START-INDEX               PIC S9(04) COMP VALUE ZEROES.
008900 01  WS-BRACKET-DEPTH              PIC S9(04) COMP VALUE ZEROES.
009000 01  WS-BRACKET-INDEX               PIC S9(04) COMP VALUE ZEROES.
009100 01  WS-IN-QUOTES-SWITCH              PIC  X(01) VALUE 'N'.
009150     88  WS-IN-QUOTES                 VALUE 'Y'.
009200 01  WS-FIRST-SPLIT-POSITION            PIC S9(04) COMP VALUE ZEROES.
009300 01  WS-SEGMENT-LENGTH                    PIC S9(04) COMP VALUE ZEROES.
009400 01  WS-BOUND-FROM                         PIC S9(04) COMP VALUE ZEROES.
009500 01  WS-BOUND-TO                            PIC S9(04) COMP VALUE ZEROES.
009600
009700*****************************************************************
009800* Open/close bracket classes, loaded the old way (one literal,   *
009900* re-viewed as a table) so 2100-CHECK-BRACKET can test a byte    *
010000* against all three pairs in a single PERFORM VARYING loop.      *
010100*****************************************************************
010200 01  WS-OPEN-LITERAL                       PIC  X(03) VALUE '{[('.
010300 01  WS-OPEN-TABLE REDEFINES WS-OPEN-LITERAL.
010400     02  WS-OPEN-CHAR                       PIC  X(01) OCCURS 3 TIMES.
010500
010600 01  WS-CLOSE-LITERAL                       PIC  X(03) VALUE '}])'.
010700 01  WS-CLOSE-TABLE REDEFINES WS-CLOSE-LITERAL.
010800     02  WS-CLOSE-CHAR                       PIC  X(01) OCCURS 3 TIMES.
010900
011000 01  WS-BRACKET-MATCH-SWITCH                 PIC  X(01) VALUE 'N'.
011100
011200 LINKAGE SECTION.
011300 01  LK-SPLIT-INPUT                           PIC  X(1000).
011400
011500*****************************************************************
011600* Alternate view: the caller's input text as a table of single  *
011700* characters, used by 2100-SCAN-ALL-BYTES/2200-SCAN-FIRST to     *
011800* look at one byte of the input at a time.                       *
011900*****************************************************************
012000 01  LK-SPLIT-INPUT-TABLE REDEFINES LK-SPLIT-INPUT.
012100     02  LK-SPLIT-INPUT-CHAR                   PIC  X(01)
012200             OCCURS 1000 TIMES.
012300
012400 01  LK-SPLIT-LENGTH                            PIC S9(04) COMP.
012500 01  LK-SPLIT-DELIMITER                          PIC  X(01).
012600 01  LK-SPLIT-MODE                                PIC  X(01).
012650     88  LK-SPLIT-MODE-IS-FIRST                    VALUE 'F'.
012700 01  LK-SPLIT-HONOR-QUOTES                         PIC  X(01).
012800 01  LK-SPLIT-COUNT                                  PIC S9(04) COMP.
012900
013000 01  LK-SPLIT-GROUP.
013100     02  LK-SPLIT-ENTRY OCCURS 50 TIMES.
013200         03  LK-SPLIT-TEXT                          PIC  X(1000).
013300         03  LK-SPLIT-TEXT-LENGTH                    PIC S9(04) COMP.
013400
013500 PROCEDURE DIVISION USING LK-SPLIT-INPUT LK-SPLIT-LENGTH
013600         LK-SPLIT-DELIMITER LK-SPLIT-MODE LK-SPLIT-HONOR-QUOTES
013700         LK-SPLIT-COUNT LK-SPLIT-GROUP.
013800
013900*****************************************************************
014000* Main process.                                                 *
014100*****************************************************************
014200     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
014300
014400     IF  LK-SPLIT-MODE-IS-FIRST
014500         PERFORM 2200-SCAN-FIRST       THRU 2200-EXIT
014600     ELSE
014700         PERFORM 2100-SCAN-ALL-BYTES   THRU 2100-EXIT.
014800
014900     GOBACK.
015000
015100*****************************************************************
015200* Clear the output table and the scan switches.                 *
015300*****************************************************************
015400 1000-INITIALIZE.
015500     MOVE SPACES                       TO LK-SPLIT-GROUP.
015600     MOVE ZEROES                        TO LK-SPLIT-COUNT.
015700     MOVE ZEROES                         TO WS-BRACKET-DEPTH.
015800     MOVE 'N'                             TO WS-IN-QUOTES-SWITCH.
015900     MOVE 1                                TO WS-START-INDEX.
016000
016100 1000-EXIT.
016200     EXIT.
016300
016400*****************************************************************
016500* LK-SPLIT-MODE 'A' - return every top-level segment.           *
016600*****************************************************************
016700 2100-SCAN-ALL-BYTES.
016800     PERFORM 2110-SCAN-ONE-BYTE       THRU 2110-EXIT
016900         VARYING WS-SCAN-INDEX FROM 1 BY 1
017000         UNTIL WS-SCAN-INDEX GREATER THAN LK-SPLIT-LENGTH.
017100
017200     IF  WS-START-INDEX LESS THAN OR EQUAL TO LK-SPLIT-LENGTH
017300         MOVE WS-START-INDEX               TO WS-BOUND-FROM
017400         MOVE LK-SPLIT-LENGTH                TO WS-BOUND-TO
017500         PERFORM 2120-STORE-SEGMENT        THRU 2120-EXIT.
017600
017700 2100-EXIT.
017800     EXIT.
017900
018000 2110-SCAN-ONE-BYTE.
018100     PERFORM 2130-TRACK-DEPTH          THRU 2130-EXIT.
018200
018300     IF  WS-BRACKET-DEPTH EQUAL ZEROES
018400     AND NOT WS-IN-QUOTES
018500     AND LK-SPLIT-INPUT-CHAR (WS-SCAN-INDEX) EQUAL LK-SPLIT-DELIMITER
018600         MOVE WS-START-INDEX                TO WS-BOUND-FROM
018700         MOVE WS-SCAN-INDEX                   TO WS-BOUND-TO
018800         PERFORM 2120-STORE-SEGMENT          THRU 2120-EXIT
018900         COMPUTE WS-START-INDEX = WS-SCAN-INDEX + 1.
019000
019100 2110-EXIT.
019200     EXIT.
019300
019400*****************************************************************
019500* Store the segment running from WS-BOUND-FROM up to (but not   *
019600* including) WS-BOUND-TO, as the next LK-SPLIT-GROUP entry.     *
019700* The caller sets both bounds before performing this paragraph, *
019800* so it serves both the 'A' and 'F' scans.                       *
019900*****************************************************************
020000 2120-STORE-SEGMENT.
020100     IF  WS-BOUND-TO GREATER THAN WS-BOUND-FROM
020200     AND LK-SPLIT-COUNT LESS THAN 50
020300         ADD  1                         TO LK-SPLIT-COUNT
020400         COMPUTE WS-SEGMENT-LENGTH =
020500                 WS-BOUND-TO - WS-BOUND-FROM
020600         MOVE WS-SEGMENT-LENGTH           TO
020700                 LK-SPLIT-TEXT-LENGTH (LK-SPLIT-COUNT)
020800         MOVE LK-SPLIT-INPUT (WS-BOUND-FROM:WS-SEGMENT-LENGTH)
020900                                            TO
021000                 LK-SPLIT-TEXT (LK-SPLIT-COUNT)
021100     ELSE
021200     IF  LK-SPLIT-COUNT LESS THAN 50
021300         ADD  1                         TO LK-SPLIT-COUNT
021400         MOVE ZEROES                      TO
021500                 LK-SPLIT-TEXT-LENGTH (LK-SPLIT-COUNT).
021600
021700 2120-EXIT.
021800     EXIT.
021900
022000*****************************************************************
022100* Update WS-BRACKET-DEPTH and WS-IN-QUOTES-SWITCH for the byte  *
022200* at WS-SCAN-INDEX.  A quote toggles the switch; an open/close   *
022300* bracket changes depth only outside quotes.                     *
022400*****************************************************************
022500 2130-TRACK-DEPTH.
022600     IF  LK-SPLIT-HONOR-QUOTES EQUAL 'Y'
022700     AND LK-SPLIT-INPUT-CHAR (WS-SCAN-INDEX) EQUAL '"'
022800         IF  WS-IN-QUOTES
022900             MOVE 'N'                     TO WS-IN-QUOTES-SWITCH
023000         ELSE
023100             MOVE 'Y'                     TO WS-IN-QUOTES-SWITCH.
023200
023300     IF  NOT WS-IN-QUOTES
023400         PERFORM 2140-CHECK-OPEN         THRU 2140-EXIT
023500         PERFORM 2150-CHECK-CLOSE        THRU 2150-EXIT.
023600
023700 2130-EXIT.
023800     EXIT.
023900
024000 2140-CHECK-OPEN.
024100     MOVE 'N'                              TO WS-BRACKET-MATCH-SWITCH.
024200     PERFORM 2141-CHECK-ONE-OPEN           THRU 2141-EXIT
024300         VARYING WS-BRACKET-INDEX FROM 1 BY 1
024400         UNTIL WS-BRACKET-INDEX GREATER THAN 3
024500         OR    WS-BRACKET-MATCH-SWITCH EQUAL 'Y'.
024600
024700 2140-EXIT.
024800     EXIT.
024900
025000 2141-CHECK-ONE-OPEN.
025100     IF  LK-SPLIT-INPUT-CHAR (WS-SCAN-INDEX) EQUAL
025200             WS-OPEN-CHAR (WS-BRACKET-INDEX)
025300         ADD 1                              TO WS-BRACKET-DEPTH
025400         MOVE 'Y'                            TO WS-BRACKET-MATCH-SWITCH.
025500
025600 2141-EXIT.
025700     EXIT.
025800
025900 2150-CHECK-CLOSE.
026000     MOVE 'N'                              TO WS-BRACKET-MATCH-SWITCH.
026100     PERFORM 2151-CHECK-ONE-CLOSE          THRU 2151-EXIT
026200         VARYING WS-BRACKET-INDEX FROM 1 BY 1
026300         UNTIL WS-BRACKET-INDEX GREATER THAN 3
026400         OR    WS-BRACKET-MATCH-SWITCH EQUAL 'Y'.
026500
026600 2150-EXIT.
026700     EXIT.
026800
026900 2151-CHECK-ONE-CLOSE.
027000     IF  LK-SPLIT-INPUT-CHAR (WS-SCAN-INDEX) EQUAL
027100             WS-CLOSE-CHAR (WS-BRACKET-INDEX)
027200         MOVE 'Y'                            TO WS-BRACKET-MATCH-SWITCH
027300         IF  WS-BRACKET-DEPTH GREATER THAN ZEROES
027400             SUBTRACT 1                        FROM WS-BRACKET-DEPTH.
027500
027600 2151-EXIT.
027700     EXIT.
027800
027900*****************************************************************
028000* LK-SPLIT-MODE 'F' - return only the text before and after the *
028100* first top-level delimiter, as entries 1 and 2.                  *
028200*****************************************************************
028300 2200-SCAN-FIRST.
028400     MOVE ZEROES                           TO WS-FIRST-SPLIT-POSITION.
028500
028600     PERFORM 2210-CHECK-ONE-BYTE          THRU 2210-EXIT
028700         VARYING WS-SCAN-INDEX FROM 1 BY 1
028800         UNTIL WS-SCAN-INDEX GREATER THAN LK-SPLIT-LENGTH
028900         OR    WS-FIRST-SPLIT-POSITION GREATER THAN ZEROES.
029000
029100     IF  WS-FIRST-SPLIT-POSITION GREATER THAN ZEROES
029200         MOVE WS-START-INDEX                  TO WS-BOUND-FROM
029300         MOVE WS-FIRST-SPLIT-POSITION           TO WS-BOUND-TO
029400         PERFORM 2120-STORE-SEGMENT           THRU 2120-EXIT
029500         COMPUTE WS-START-INDEX = WS-FIRST-SPLIT-POSITION + 1
029600         MOVE WS-START-INDEX                  TO WS-BOUND-FROM
029700         MOVE LK-SPLIT-LENGTH                   TO WS-BOUND-TO
029800         PERFORM 2120-STORE-SEGMENT           THRU 2120-EXIT
029900     ELSE
030000         MOVE WS-START-INDEX                  TO WS-BOUND-FROM
030100         MOVE LK-SPLIT-LENGTH                   TO WS-BOUND-TO
030200         PERFORM 2120-STORE-SEGMENT           THRU 2120-EXIT.
030300
030400 2200-EXIT.
030500     EXIT.
030600
030700 2210-CHECK-ONE-BYTE.
030800     PERFORM 2130-TRACK-DEPTH              THRU 2130-EXIT.
030900
031000     IF  WS-BRACKET-DEPTH EQUAL ZEROES
031100     AND NOT WS-IN-QUOTES
031200     AND LK-SPLIT-INPUT-CHAR (WS-SCAN-INDEX) EQUAL LK-SPLIT-DELIMITER
031300         MOVE WS-SCAN-INDEX                  TO WS-FIRST-SPLIT-POSITION.
031400
031500 2210-EXIT.
031600     EXIT.
031700
031800     COPY HANDLE.

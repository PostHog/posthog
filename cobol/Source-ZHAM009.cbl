000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZHAM009.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03/19/1990.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zHAM - z/OS Heatmap Access Manager                            *
001100*                                                               *
001200* Owns EVENTS-EXTRACT.  CALLed by ZHAM003 once per accepted      *
001300* $$heatmap event with the event's key fields and the decoded     *
001400* URL it matched the run's filter against.  ZHAM003 drives the  *
001500* open/write/close sequence through LK-EX-FUNCTION so this       *
001600* program never has to know how many events the run will see.    *
001700*                                                                 *
001800* Every accepted event CALLed in produces exactly one             *
001900* EVENTS-EXTRACT record - this program does not de-duplicate;    *
002000* ZHAM003's own filter is the only gate an event passes through  *
002100* before it lands here.                                           *
002200*                                                               *
002300* Date       UserID    Description                              *
002400* ---------- --------  ---------------------------------------- *
002500* 03/19/1990 RF        Original version.                        *
002600* 03/19/1990 RJ        Program created under PRJ-0119, same      *
002700*                      ticket as the EVENTS-EXTRACT output and   *
002800*                      the new CALL added in ZHAM003.            *
002900* 08/05/1991 RF        Converted local error handling to the    *
003000*                      new HANDLE.cpy block (PRJ-0151).         *
003100* 01/06/1999 RF        Y2K: EX-TS already carries a 4-digit      *
003200*                      year; no change required.                *
003300* 09/12/2003 TKD       Stopped opening/closing LOGFILE here      *
003400*                      (PRJ-0251) - HANDLE.cpy's 9900-WRITE-LOG  *
003500*                      does that around each line now so this    *
003600*                      program can sit several CALLs below       *
003700*                      ZHAMPLT without fighting it for the DD.   *
003800* 09/12/2003 TKD       9000-CLOSE-EXTRACT now logs the written    *
003900*                      count and the matched-URL count together   *
004000*                      through WS-RUN-COUNTS-TABLE (PRJ-0251)     *
004100*                      instead of just the one DISPLAY it used    *
004200*                      to do.                                     *
004300* 09/12/2003 TKD       Added the UPSI-0 console echo in            *
004400*                      2000-WRITE-EVENT (PRJ-0251) matching        *
004500*                      ZHAM031/ZHAM102's debug trace convention.   *
004550* 02/14/2006 TKD       2000-WRITE-EVENT's MOVE SPACES TO FILLER    *
004560*                      OF EX-RECORD would not have compiled -      *
004570*                      FILLER has no data-name.  Moved the SPACES  *
004580*                      clear to the top of the paragraph against   *
004590*                      the whole record instead (PRJ-0317).         *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT EVENTS-EXTRACT  ASSIGN TO EXTRACT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS HN-FILE-STATUS.
005800
005900     SELECT LOG-FILE        ASSIGN TO LOGFILE
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS HN-FILE-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  EVENTS-EXTRACT.
006600 01  EX-OUT-RECORD              PIC  X(280).
006700
006800 FD  LOG-FILE.
006900 01  LOG-RECORD.
007000     02  LOG-DATE               PIC  9(08).
007100     02  FILLER                 PIC  X(01).
007200     02  LOG-TIME                PIC  9(08).
007300     02  FILLER                 PIC  X(01).
007400     02  LOG-PROGRAM-ID          PIC  X(08).
007500     02  FILLER                 PIC  X(01).
007600     02  LOG-PARAGRAPH            PIC  X(04).
007700     02  FILLER                 PIC  X(01).
007800     02  LOG-MESSAGE              PIC  X(60).
007900
008000 WORKING-STORAGE SECTION.
008100
008200*****************************************************************
008300* Define Constant and Define Storage.                           *
008400*****************************************************************
008500 77  WS-FILE-OPEN-SWITCH        PIC  X(01) VALUE 'N'.
008600     88  FILE-IS-OPEN           VALUE 'Y'.
008700
008800*****************************************************************
008900* Alternate view: the write count and the matched-URL count as a *
009000* 2-entry table, used by 9000-CLOSE-EXTRACT to log both to       *
009100* LOGFILE with one PERFORM VARYING instead of two DISPLAYs.      *
009200*****************************************************************
009300 01  WS-RUN-COUNTS.
009400     02  WS-WRITE-COUNT          PIC S9(07) COMP VALUE ZEROES.
009500     02  WS-URL-MATCHED-COUNT     PIC S9(07) COMP VALUE ZEROES.
009600
009700 01  WS-RUN-COUNTS-TABLE REDEFINES WS-RUN-COUNTS.
009800     02  WS-RUN-COUNT-ENTRY      PIC S9(07) COMP OCCURS 2 TIMES.
009900
010000 77  WS-COUNT-INDEX              PIC S9(04) COMP VALUE ZEROES.
010100 01  WS-COUNT-LABEL                PIC  X(20) VALUE SPACES.
010200 01  WS-COUNT-DISPLAY                PIC  9(07) VALUE ZEROES.
010300
010400 01  WS-COUNT-LABEL-TABLE.
010500     02  FILLER PIC X(20) VALUE 'EVENTS EXTRACTED'.
010600     02  FILLER PIC X(20) VALUE 'EXTRACTED W/ URL MATCH'.
010700
010800 01  WS-COUNT-LABEL-ENTRIES REDEFINES WS-COUNT-LABEL-TABLE.
010900     02  WS-COUNT-LABEL-ENTRY    PIC X(20) OCCURS 2 TIMES.
011000
011100 COPY ZHAMEXC.
011200
011300*****************************************************************
011400* Alternate view: the finished EX-OUT-RECORD split for the       *
011500* UPSI-0 debug trace DISPLAY in 2000-WRITE-EVENT - a full          *
011600* 280-byte DISPLAY wraps badly on an 80-column console.            *
011700*****************************************************************
011800 01  WS-EX-LINE-ECHO             PIC  X(280) VALUE SPACES.
011900
012000 01  WS-EX-LINE-ECHO-HALVES REDEFINES WS-EX-LINE-ECHO.
012100     02  WS-EX-LINE-ECHO-FIRST   PIC  X(140).
012200     02  WS-EX-LINE-ECHO-SECOND  PIC  X(140).
012300
012400*****************************************************************
012500* HANDLE.cpy interface block - see Source-HANDLE.cpy banner.    *
012600*****************************************************************
012700 01  HN-FILE-STATUS             PIC  X(02).
012800 01  HN-PROGRAM-ID              PIC  X(08) VALUE 'ZHAM009 '.
012900 01  HN-PARAGRAPH               PIC  X(04) VALUE SPACES.
013000 01  HN-MESSAGE                 PIC  X(60) VALUE SPACES.
013100 01  HN-DATE                    PIC  9(08) VALUE ZEROES.
013200 01  HN-TIME                    PIC  9(08) VALUE ZEROES.
013300
013400 LINKAGE SECTION.
013500 01  LK-EX-FUNCTION              PIC  X(01).
013600     88  LK-EX-FUNCTION-IS-OPEN  VALUE 'O'.
013700     88  LK-EX-FUNCTION-IS-WRITE VALUE 'W'.
013800     88  LK-EX-FUNCTION-IS-CLOSE VALUE 'C'.
013900 01  LK-EX-UUID                   PIC  X(36).
014000 01  LK-EX-NAME                    PIC  X(20).
014100 01  LK-EX-TS                       PIC  X(19).
014200 01  LK-EX-URL                       PIC  X(200).
014300 01  LK-EX-RECORD-COUNT                PIC S9(07) COMP.
014400
014500 PROCEDURE DIVISION USING LK-EX-FUNCTION LK-EX-UUID LK-EX-NAME
014600         LK-EX-TS LK-EX-URL LK-EX-RECORD-COUNT.
014700
014800*****************************************************************
014900* Main process.                                                 *
015000*****************************************************************
015100     EVALUATE TRUE
015200         WHEN LK-EX-FUNCTION-IS-OPEN
015300             PERFORM 1000-OPEN-EXTRACT     THRU 1000-EXIT
015400         WHEN LK-EX-FUNCTION-IS-WRITE
015500             PERFORM 2000-WRITE-EVENT       THRU 2000-EXIT
015600         WHEN LK-EX-FUNCTION-IS-CLOSE
015700             PERFORM 9000-CLOSE-EXTRACT      THRU 9000-EXIT
015800     END-EVALUATE.
015900
016000     MOVE WS-WRITE-COUNT            TO LK-EX-RECORD-COUNT.
016100     GOBACK.
016200
016300*****************************************************************
016400* Open EVENTS-EXTRACT for this run.  Called once by ZHAM003      *
016500* before the first event is read.                                *
016600*****************************************************************
016700 1000-OPEN-EXTRACT.
016800     OPEN OUTPUT EVENTS-EXTRACT.
016900     MOVE '1000'                    TO HN-PARAGRAPH.
017000     PERFORM 9970-FILE-ERROR        THRU 9970-EXIT.
017100
017200     MOVE 'Y'                        TO WS-FILE-OPEN-SWITCH.
017300     MOVE ZEROES             TO WS-WRITE-COUNT WS-URL-MATCHED-COUNT.
017400
017500 1000-EXIT.
017600     EXIT.
017700
017800*****************************************************************
017900* Build one EX-RECORD from the CALLer's event fields and write   *
018000* it - one CALL in, one record out, every time.                   *
018100*****************************************************************
018200 2000-WRITE-EVENT.
018250     MOVE SPACES                    TO EX-RECORD.
018300     MOVE LK-EX-UUID                 TO EX-UUID.
018400     MOVE LK-EX-NAME                  TO EX-NAME.
018500     MOVE LK-EX-TS                     TO EX-TS.
018600     MOVE LK-EX-URL                     TO EX-URL.
018800
018900     MOVE EX-RECORD                   TO EX-OUT-RECORD.
019000     WRITE EX-OUT-RECORD.
019100     MOVE '2000'                       TO HN-PARAGRAPH.
019200     PERFORM 9970-FILE-ERROR          THRU 9970-EXIT.
019300     ADD 1                              TO WS-WRITE-COUNT.
019400
019500     IF  EX-URL NOT EQUAL SPACES
019600         ADD 1                          TO WS-URL-MATCHED-COUNT.
019700
019800     IF  DEBUG-TRACE-REQUESTED
019900         MOVE EX-OUT-RECORD              TO WS-EX-LINE-ECHO
020000         DISPLAY WS-EX-LINE-ECHO-FIRST
020100         DISPLAY WS-EX-LINE-ECHO-SECOND
020200         DISPLAY 'EX-TS-YYYY/MM/DD: ' EX-TS-YYYY '/' EX-TS-MM
020300                 '/' EX-TS-DD.
020400
020500 2000-EXIT.
020600     EXIT.
020700
020800*****************************************************************
020900* Close EVENTS-EXTRACT.  Called once by ZHAM003 at end of run.  *
021000* Logs the write count and the matched-URL count together so the *
021100* operator can see how many of the extracted events also carried *
021200* a matched heatmap URL.                                          *
021300*****************************************************************
021400 9000-CLOSE-EXTRACT.
021500     IF  FILE-IS-OPEN
021600         CLOSE EVENTS-EXTRACT
021700         MOVE '9000'                    TO HN-PARAGRAPH
021800         PERFORM 9970-FILE-ERROR         THRU 9970-EXIT
021900         MOVE 'N'                         TO WS-FILE-OPEN-SWITCH
022000         PERFORM 9050-LOG-COUNTS          THRU 9050-EXIT
022100             VARYING WS-COUNT-INDEX FROM 1 BY 1
022200             UNTIL WS-COUNT-INDEX GREATER THAN 2.
022300
022400 9000-EXIT.
022500     EXIT.
022600
022700 9050-LOG-COUNTS.
022800     MOVE WS-COUNT-LABEL-ENTRY (WS-COUNT-INDEX) TO WS-COUNT-LABEL.
022900     MOVE WS-RUN-COUNT-ENTRY (WS-COUNT-INDEX)     TO WS-COUNT-DISPLAY.
023000     STRING WS-COUNT-LABEL ' ' WS-COUNT-DISPLAY
023100             DELIMITED BY SIZE INTO HN-MESSAGE.
023200     MOVE '9050'                    TO HN-PARAGRAPH.
023300     PERFORM 9900-WRITE-LOG          THRU 9900-EXIT.
023400
023500 9050-EXIT.
023600     EXIT.
023700
023800     COPY HANDLE.

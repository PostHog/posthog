000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZHAM102.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zHAM - z/OS Heatmap Access Manager                            *
001100*                                                               *
001200* Owns REPORT-FILE.  CALLed once by ZHAM003 at end of run with   *
001300* the run's four counts.  Opens REPORT-FILE, CALLs ZHAM031 three *
001400* times to edit the subject line, the body line and the totals   *
001500* line, writes each, then closes.  The events-read and events-    *
001600* matched counts are not part of the printed report - the        *
001700* REPORT-FILE layout only carries the final exported counts -    *
001800* but all four are written to the trace log so the operator can  *
001900* see how many records fell out along the way.                   *
002000*                                                                 *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 04/02/1987 RJ        Original version.                        *
002400* 11/12/1990 RF        Moved line-editing out to ZHAM031          *
002500*                      (PRJ-0119) so the totals edit pattern      *
002600*                      could be shared if a second report is     *
002700*                      ever added.                                *
002800* 08/05/1991 RF        Converted local error handling to the    *
002900*                      new HANDLE.cpy block (PRJ-0151).         *
003000* 01/06/1999 RF        Y2K: HN-DATE carries a 4-digit year via   *
003100*                      HANDLE.cpy; no change required here.      *
003200* 09/12/2003 TKD       Added the LOGFILE FD so this program       *
003300*                      compiles against the current HANDLE.cpy   *
003400*                      (PRJ-0251); this program opens REPORT-FILE *
003500*                      only - LOG-FILE is opened/closed by        *
003600*                      HANDLE.cpy itself around each line now.    *
003650* 02/14/2006 TKD       Added WS-RPT-LINE-IS-SUBJECT/BODY/TOTALS     *
003660*                      condition-names (PRJ-0317); WS-COUNT-INDEX  *
003670*                      moved to a 77-level item.                   *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT REPORT-FILE     ASSIGN TO REPTFILE
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS HN-FILE-STATUS.
004900
005000     SELECT LOG-FILE        ASSIGN TO LOGFILE
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS HN-FILE-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  REPORT-FILE.
005700 01  RPT-OUT-LINE               PIC  X(132).
005800
005900 FD  LOG-FILE.
006000 01  LOG-RECORD.
006100     02  LOG-DATE               PIC  9(08).
006200     02  FILLER                 PIC  X(01).
006300     02  LOG-TIME                PIC  9(08).
006400     02  FILLER                 PIC  X(01).
006500     02  LOG-PROGRAM-ID          PIC  X(08).
006600     02  FILLER                 PIC  X(01).
006700     02  LOG-PARAGRAPH            PIC  X(04).
006800     02  FILLER                 PIC  X(01).
006900     02  LOG-MESSAGE              PIC  X(60).
007000
007100 WORKING-STORAGE SECTION.
007200
007300*****************************************************************
007400* Define Constant and Define Storage.                           *
007500*****************************************************************
007600 01  WS-RPT-LINE-TYPE            PIC  X(01) VALUE SPACES.
007610     88  WS-RPT-LINE-IS-SUBJECT       VALUE 'S'.
007620     88  WS-RPT-LINE-IS-BODY          VALUE 'B'.
007630     88  WS-RPT-LINE-IS-TOTALS        VALUE 'T'.
007700 01  WS-RPT-LINE                  PIC  X(132) VALUE SPACES.
007800
007900*****************************************************************
008000* Alternate view: each report line split into two halves for    *
008100* the operator console echo - a full 132-byte DISPLAY wraps      *
008200* badly on an 80-column screen.                                 *
008300*****************************************************************
008400 01  WS-RPT-LINE-HALVES REDEFINES WS-RPT-LINE.
008500     02  WS-RPT-LINE-FIRST-HALF   PIC  X(80).
008600     02  WS-RPT-LINE-SECOND-HALF  PIC  X(52).
008700
008800*****************************************************************
008900* Alternate view: the four run counts as a table, used only so   *
009000* 2000-LOG-COUNTS can walk and log all four with one PERFORM      *
009100* VARYING instead of four separate DISPLAY/WRITE statements.      *
009200*****************************************************************
009300 01  WS-RUN-COUNTS.
009400     02  WS-EVENTS-READ-COUNT       PIC S9(07) COMP.
009500     02  WS-EVENTS-MATCHED-COUNT     PIC S9(07) COMP.
009600     02  WS-HEATMAP-COUNT              PIC S9(07) COMP.
009700     02  WS-EXTRACT-COUNT                PIC S9(07) COMP.
009800
009900 01  WS-RUN-COUNTS-TABLE REDEFINES WS-RUN-COUNTS.
010000     02  WS-RUN-COUNT-ENTRY PIC S9(07) COMP OCCURS 4 TIMES.
010100
010200 77  WS-COUNT-INDEX               PIC S9(04) COMP VALUE ZEROES.
010300 01  WS-COUNT-LABEL                PIC  X(20) VALUE SPACES.
010400 01  WS-COUNT-DISPLAY               PIC  9(07) VALUE ZEROES.
010500
010600 01  WS-COUNT-LABEL-TABLE.
010700     02  FILLER PIC X(20) VALUE 'EVENTS READ'.
010800     02  FILLER PIC X(20) VALUE 'HEATMAP EVENTS MATCH'.
010900     02  FILLER PIC X(20) VALUE 'HEATMAP POINTS BUILT'.
011000     02  FILLER PIC X(20) VALUE 'EVENTS EXTRACTED'.
011100
011200 01  WS-COUNT-LABEL-ENTRIES REDEFINES WS-COUNT-LABEL-TABLE.
011300     02  WS-COUNT-LABEL-ENTRY PIC X(20) OCCURS 4 TIMES.
011400
011500*****************************************************************
011600* HANDLE.cpy interface block - see Source-HANDLE.cpy banner.    *
011700*****************************************************************
011800 01  HN-FILE-STATUS             PIC  X(02).
011900 01  HN-PROGRAM-ID              PIC  X(08) VALUE 'ZHAM102 '.
012000 01  HN-PARAGRAPH               PIC  X(04) VALUE SPACES.
012100 01  HN-MESSAGE                 PIC  X(60) VALUE SPACES.
012200 01  HN-DATE                    PIC  9(08) VALUE ZEROES.
012300 01  HN-TIME                    PIC  9(08) VALUE ZEROES.
012400
012500 LINKAGE SECTION.
012600 01  LK-EVENTS-READ-COUNT        PIC S9(07) COMP.
012700 01  LK-EVENTS-MATCHED-COUNT      PIC S9(07) COMP.
012800 01  LK-HEATMAP-COUNT               PIC S9(07) COMP.
012900 01  LK-EXTRACT-COUNT                 PIC S9(07) COMP.
013000
013100 PROCEDURE DIVISION USING LK-EVENTS-READ-COUNT
013200         LK-EVENTS-MATCHED-COUNT LK-HEATMAP-COUNT LK-EXTRACT-COUNT.
013300
013400*****************************************************************
013500* Main process.                                                 *
013600*****************************************************************
013700     MOVE LK-EVENTS-READ-COUNT       TO WS-EVENTS-READ-COUNT.
013800     MOVE LK-EVENTS-MATCHED-COUNT     TO WS-EVENTS-MATCHED-COUNT.
013900     MOVE LK-HEATMAP-COUNT             TO WS-HEATMAP-COUNT.
014000     MOVE LK-EXTRACT-COUNT              TO WS-EXTRACT-COUNT.
014100
014200     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
014300     PERFORM 2000-LOG-COUNTS           THRU 2000-EXIT
014400         VARYING WS-COUNT-INDEX FROM 1 BY 1
014500         UNTIL WS-COUNT-INDEX GREATER THAN 4.
014600
014700     SET WS-RPT-LINE-IS-SUBJECT          TO TRUE.
014800     PERFORM 3000-WRITE-REPORT-LINE    THRU 3000-EXIT.
014900     SET WS-RPT-LINE-IS-BODY             TO TRUE.
015000     PERFORM 3000-WRITE-REPORT-LINE    THRU 3000-EXIT.
015100     SET WS-RPT-LINE-IS-TOTALS           TO TRUE.
015200     PERFORM 3000-WRITE-REPORT-LINE    THRU 3000-EXIT.
015300
015400     PERFORM 9000-TERMINATE             THRU 9000-EXIT.
015500     GOBACK.
015600
015700*****************************************************************
015800* Open REPORT-FILE for this run's single summary report.        *
015900*****************************************************************
016000 1000-INITIALIZE.
016100     OPEN OUTPUT REPORT-FILE.
016200     MOVE '1000'                  TO HN-PARAGRAPH.
016300     PERFORM 9970-FILE-ERROR      THRU 9970-EXIT.
016400
016500 1000-EXIT.
016600     EXIT.
016700
016800*****************************************************************
016900* Write one trace line per run count to LOGFILE, for the         *
017000* operator console - not part of the printed REPORT-FILE.       *
017100*****************************************************************
017200 2000-LOG-COUNTS.
017300     MOVE WS-COUNT-LABEL-ENTRY (WS-COUNT-INDEX) TO WS-COUNT-LABEL.
017400     MOVE WS-RUN-COUNT-ENTRY (WS-COUNT-INDEX)     TO WS-COUNT-DISPLAY.
017500     STRING WS-COUNT-LABEL ' ' WS-COUNT-DISPLAY
017600             DELIMITED BY SIZE INTO HN-MESSAGE.
017700     MOVE '2000'                    TO HN-PARAGRAPH.
017800     PERFORM 9900-WRITE-LOG          THRU 9900-EXIT.
017900
018000 2000-EXIT.
018100     EXIT.
018200
018300*****************************************************************
018400* CALL ZHAM031 to edit one of the report's three lines and       *
018500* write it to REPORT-FILE.                                      *
018600*****************************************************************
018700 3000-WRITE-REPORT-LINE.
018800     MOVE SPACES                     TO WS-RPT-LINE.
018900
019000     CALL 'ZHAM031' USING WS-RPT-LINE-TYPE WS-EXTRACT-COUNT       PRJ0119
019100             WS-HEATMAP-COUNT WS-RPT-LINE.
019200
019300     MOVE WS-RPT-LINE                   TO RPT-OUT-LINE.
019400     WRITE RPT-OUT-LINE.
019500     MOVE '3000'                          TO HN-PARAGRAPH.
019600     PERFORM 9970-FILE-ERROR               THRU 9970-EXIT.
019700
019800     DISPLAY WS-RPT-LINE-FIRST-HALF.
019900     DISPLAY WS-RPT-LINE-SECOND-HALF.
020000
020100 3000-EXIT.
020200     EXIT.
020300
020400*****************************************************************
020500* Close REPORT-FILE.                                            *
020600*****************************************************************
020700 9000-TERMINATE.
020800     CLOSE REPORT-FILE.
020900     MOVE '9000'                   TO HN-PARAGRAPH.
021000     PERFORM 9970-FILE-ERROR       THRU 9970-EXIT.
021100
021200 9000-EXIT.
021300     EXIT.
021400
021500     COPY HANDLE.

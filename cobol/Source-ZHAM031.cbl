000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZHAM031.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zHAM - z/OS Heatmap Access Manager                            *
001100*                                                               *
001200* CALLed by ZHAM102 three times at end of run to edit one of     *
001300* the report's three 132-byte lines: the subject line, the      *
001400* body line, and the totals line.  All three travel in the      *
001500* same RPT-RECORD layout - LK-RPT-LINE-TYPE tells this program   *
001600* which of RPT-RECORD's fields to fill for this call; the rest   *
001700* of the record is spaces.  Subject and body are fixed literals  *
001800* - only the totals line changes from run to run.                *
001900*                                                                *
002000* Date       UserID    Description                              *
002100* ---------- --------  ---------------------------------------- *
002200* 04/02/1987 RJ        Original version - totals line only.     *
002300* 11/12/1990 RF        Added the subject/body line types         *
002400*                      (PRJ-0119); ZHAM102 used to build those    *
002500*                      two lines itself.                          *
002600* 01/06/1999 RJ        Y2K: no date fields in this program; no   *
002700*                      change required, logged for the audit.  *
002800* 09/12/2003 TKD       Added the LOGFILE FD so this program       *
002900*                      compiles against the current HANDLE.cpy   *
003000*                      (PRJ-0251); this program does not open it. *
003100* 09/12/2003 TKD       Added the UPSI-0 console echo in           *
003200*                      9100-TRACE-LINE (PRJ-0251) for shops that  *
003300*                      want to eyeball the report before it ships.*
003310* 02/14/2006 TKD       Added LK-RPT-LINE-IS-SUBJECT/BODY/TOTALS     *
003320*                      condition-names and a 9150-COUNT-TRAILING-   *
003330*                      SPACES check on the UPSI-0 echo so the       *
003340*                      operator can spot a truncated line at a      *
003350*                      glance (PRJ-0317); WS-TABLE-INDEX moved to   *
003360*                      a 77-level item.                             *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT LOG-FILE        ASSIGN TO LOGFILE
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS HN-FILE-STATUS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  LOG-FILE.
005000 01  LOG-RECORD.
005100     02  LOG-DATE               PIC  9(08).
005200     02  FILLER                 PIC  X(01).
005300     02  LOG-TIME                PIC  9(08).
005400     02  FILLER                 PIC  X(01).
005500     02  LOG-PROGRAM-ID          PIC  X(08).
005600     02  FILLER                 PIC  X(01).
005700     02  LOG-PARAGRAPH            PIC  X(04).
005800     02  FILLER                 PIC  X(01).
005900     02  LOG-MESSAGE              PIC  X(60).
006000
006100 WORKING-STORAGE SECTION.
006200
006300*****************************************************************
006400* Define Constant and Define Storage.                           *
006500*****************************************************************
006600 77  WS-TABLE-INDEX             PIC S9(04) COMP VALUE ZEROES.
006650 77  WS-TRAILING-SPACE-COUNT     PIC S9(04) COMP VALUE ZEROES.
006700
006800 COPY ZHAMRPT.
006900
007000*****************************************************************
007100* The subject and body lines are both fixed literals moved       *
007200* straight into RPT-RECORD - WS-LITERAL-TABLE REDEFINES lets      *
007300* 1000/2000 share one 60-byte width instead of two different      *
007400* PICTURE clauses.                                                *
007500*****************************************************************
007600 01  WS-LITERAL-BLOCK.
007700     02  WS-SUBJECT-LITERAL
007800         PIC  X(60) VALUE 'Events + Heatmaps Export'.
007900     02  WS-BODY-LITERAL
008000         PIC  X(60) VALUE 'Attached are the latest exports.'.
008100
008200 01  WS-LITERAL-TABLE REDEFINES WS-LITERAL-BLOCK.
008300     02  WS-LITERAL-ENTRY       PIC  X(60) OCCURS 2 TIMES.
008400
008500*****************************************************************
008600* Alternate view: the finished report line split for the UPSI-0  *
008700* debug trace DISPLAY in 9100-TRACE-LINE - a full 132-byte         *
008800* DISPLAY wraps badly on an 80-column console.                    *
008900*****************************************************************
009000 01  WS-RPT-LINE-ECHO           PIC  X(132) VALUE SPACES.
009100
009200 01  WS-RPT-LINE-ECHO-HALVES REDEFINES WS-RPT-LINE-ECHO.
009300     02  WS-RPT-LINE-ECHO-FIRST  PIC  X(80).
009400     02  WS-RPT-LINE-ECHO-SECOND PIC  X(52).
009450*****************************************************************
009460* Alternate view: the echoed line as a table of single            *
009470* characters, used by 9150-COUNT-TRAILING-SPACES to scan          *
009480* backward from the end of the line.                              *
009490*****************************************************************
009500 01  WS-RPT-LINE-ECHO-TABLE REDEFINES WS-RPT-LINE-ECHO.
009510     02  WS-RPT-LINE-ECHO-CHAR  PIC  X(01) OCCURS 132 TIMES.
009520
009600*****************************************************************
009700* HANDLE.cpy interface block - see Source-HANDLE.cpy banner.    *
009800*****************************************************************
009900 01  HN-FILE-STATUS             PIC  X(02).
010000 01  HN-PROGRAM-ID              PIC  X(08) VALUE 'ZHAM031 '.
010100 01  HN-PARAGRAPH               PIC  X(04) VALUE SPACES.
010200 01  HN-MESSAGE                 PIC  X(60) VALUE SPACES.
010300 01  HN-DATE                    PIC  9(08) VALUE ZEROES.
010400 01  HN-TIME                    PIC  9(08) VALUE ZEROES.
010500
010600 LINKAGE SECTION.
010700 01  LK-RPT-LINE-TYPE            PIC  X(01).
010710     88  LK-RPT-LINE-IS-SUBJECT       VALUE 'S'.
010720     88  LK-RPT-LINE-IS-BODY          VALUE 'B'.
010730     88  LK-RPT-LINE-IS-TOTALS        VALUE 'T'.
010800 01  LK-EXTRACT-COUNT             PIC S9(07) COMP.
010900 01  LK-HEATMAP-COUNT              PIC S9(07) COMP.
011000 01  LK-RPT-LINE                    PIC  X(132).
011100
011200 PROCEDURE DIVISION USING LK-RPT-LINE-TYPE LK-EXTRACT-COUNT
011300         LK-HEATMAP-COUNT LK-RPT-LINE.
011400
011500*****************************************************************
011600* Main process.  LK-RPT-LINE-TYPE: 'S' = subject, 'B' = body,    *
011700* 'T' = totals.                                                  *
011800*****************************************************************
011900     MOVE SPACES                     TO RPT-RECORD.
012000
012100     EVALUATE TRUE
012200         WHEN LK-RPT-LINE-IS-SUBJECT
012300             PERFORM 1000-EDIT-SUBJECT  THRU 1000-EXIT
012400         WHEN LK-RPT-LINE-IS-BODY
012500             PERFORM 2000-EDIT-BODY      THRU 2000-EXIT
012600         WHEN LK-RPT-LINE-IS-TOTALS
012700             PERFORM 3000-EDIT-TOTALS     THRU 3000-EXIT
012800     END-EVALUATE.
012900
013000     MOVE RPT-RECORD                    TO LK-RPT-LINE (1:132).
013100     PERFORM 9100-TRACE-LINE            THRU 9100-EXIT.
013200     GOBACK.
013300
013400*****************************************************************
013500* The subject line is a fixed literal.                          *
013600*****************************************************************
013700 1000-EDIT-SUBJECT.
013800     MOVE WS-LITERAL-ENTRY (1)        TO RPT-SUBJECT.
013900
014000 1000-EXIT.
014100     EXIT.
014200
014300*****************************************************************
014400* The body line is likewise a fixed literal.                    *
014500*****************************************************************
014600 2000-EDIT-BODY.
014700     MOVE WS-LITERAL-ENTRY (2)        TO RPT-BODY.
014800
014900 2000-EXIT.
015000     EXIT.
015100
015200*****************************************************************
015300* The totals line carries the run's event-extract count and      *
015400* heatmap point count as whole numbers, edited through           *
015500* RPT-COUNT-TABLE REDEFINES so both go through the same PERFORM  *
015600* VARYING loop instead of two separate MOVE statements.           *
015700*****************************************************************
015800 3000-EDIT-TOTALS.                                                PRJ0119
015900     MOVE LK-EXTRACT-COUNT            TO RPT-COUNT-DISPLAY (1).
016000     MOVE LK-HEATMAP-COUNT             TO RPT-COUNT-DISPLAY (2).
016100
016200     PERFORM 3100-ROUND-COUNT         THRU 3100-EXIT
016300         VARYING WS-TABLE-INDEX FROM 1 BY 1
016400         UNTIL WS-TABLE-INDEX GREATER THAN 2.
016500
016600 3000-EXIT.
016700     EXIT.
016800
016900*****************************************************************
017000* A negative count cannot occur - ZHAM003 only ever adds to      *
017100* these counters - but RPT-COUNT-DISPLAY is unsigned, so any      *
017200* stray negative value is zeroed rather than printed as garbage. *
017300*****************************************************************
017400 3100-ROUND-COUNT.
017500     IF  RPT-COUNT-DISPLAY (WS-TABLE-INDEX) < ZEROES
017600         MOVE ZEROES TO RPT-COUNT-DISPLAY (WS-TABLE-INDEX).
017700
017800 3100-EXIT.
017900     EXIT.
018000
018100*****************************************************************
018200* UPSI-0 turns on a console echo of the finished line - useful   *
018300* when the operator wants to confirm the report before the step  *
018400* that ships REPORT-FILE runs, without printing the whole line   *
018500* unsplit and wrapping the console.                               *
018600*****************************************************************
018700 9100-TRACE-LINE.
018800     IF  DEBUG-TRACE-REQUESTED
018900         MOVE RPT-RECORD               TO WS-RPT-LINE-ECHO
019000         DISPLAY WS-RPT-LINE-ECHO-FIRST
019100         DISPLAY WS-RPT-LINE-ECHO-SECOND
019150         PERFORM 9150-COUNT-TRAILING-SPACES THRU 9150-EXIT
019160         DISPLAY 'TRAILING SPACES: ' WS-TRAILING-SPACE-COUNT.
019200
019300 9100-EXIT.
019400     EXIT.
019450
019460*****************************************************************
019470* The operator wanted to know how many trailing blanks padded      *
019480* each echoed report line, to spot a truncated value at a glance  *
019490* (PRJ-0317).  Scans backward from byte 132 until a non-space      *
019500* byte is found.                                                  *
019510*****************************************************************
019520 9150-COUNT-TRAILING-SPACES.
019530     MOVE ZEROES                        TO WS-TRAILING-SPACE-COUNT.
019540     PERFORM 9160-CHECK-ONE-BYTE        THRU 9160-EXIT
019550         VARYING WS-TABLE-INDEX FROM 132 BY -1
019560         UNTIL WS-TABLE-INDEX LESS THAN 1
019570         OR    WS-RPT-LINE-ECHO-CHAR (WS-TABLE-INDEX) NOT EQUAL SPACE.
019580
019590 9150-EXIT.
019600     EXIT.
019610
019620 9160-CHECK-ONE-BYTE.
019630     ADD 1                               TO WS-TRAILING-SPACE-COUNT.
019640
019650 9160-EXIT.
019660     EXIT.
019700
019800     COPY HANDLE.

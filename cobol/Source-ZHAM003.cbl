000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZHAM003.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  02/02/1986.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zHAM - z/OS Heatmap Access Manager                            *
001100*                                                               *
001200* Heatmap extraction main.  CALLed by ZHAMPLT with this run's    *
001300* raw filter card.  CALLs ZHAM004 to turn the card into the     *
001400* LK-Q-RECORD filter, then reads EVENTS-FILE sequentially.  For  *
001500* every $$heatmap event whose timestamp is not older than the    *
001600* filter's cut-off date, the properties blob is split into its   *
001700* comma-separated "key":value pairs looking for $viewport_width  *
001800* and $heatmap_data, the event is handed to ZHAM009 for the      *
001900* events extract, and any heatmap point groups found under       *
002000* $heatmap_data are handed to ZHAM008 once the viewport width    *
002100* for the event is finally known (it may appear in the blob      *
002200* after $heatmap_data does, so the points are held until the     *
002300* whole blob has been read).  ZHAM102 is CALLed once at end of   *
002400* run to print the summary report.                                *
002500*                                                               *
002600* Date       UserID    Description                              *
002700* ---------- --------  ---------------------------------------- *
002800* 02/02/1986 RJ        Original version - single properties     *
002900*                      scan per event, no extract file.          *
003000* 03/29/1987 RF        Moved the top-level comma/colon split      *
003100*                      out to ZHAM005 (PRJ-0063) so this          *
003200*                      program and ZHAM008 share one splitter.   *
003300* 04/10/1987 RJ        Added the $heatmap_data point-group        *
003400*                      parse and the call to ZHAM008.             *
003500* 03/19/1990 RF        Added the EVENTS-EXTRACT output and the    *
003600*                      call to ZHAM009 (PRJ-0119) so the           *
003700*                      marketing team gets one row per accepted   *
003800*                      event for their downstream extract jobs.   *
003900* 08/05/1991 RF        Converted local error handling to the     *
004000*                      new HANDLE.cpy block (PRJ-0151).          *
004100* 02/27/1995 RJ        date_from now compared against EV-TS       *
004200*                      before a matched event is scanned          *
004300*                      (PRJ-0188), so old events stop costing     *
004400*                      a full properties parse.                  *
004500* 01/06/1999 RJ        Y2K: EV-TS already carries a 4-digit       *
004600*                      year; WS-EVENT-DATE built from it the     *
004700*                      same way.  No change required here.      *
004800* 09/12/2003 TKD       LOGFILE is opened/closed by HANDLE.cpy    *
004900*                      around each line now (PRJ-0251); this      *
005000*                      program never held it open itself.        *
005100* 02/14/2006 TKD       Dropped the separate WS-HEATMAP-NAME       *
005200*                      constant in favor of ZHAMEVC.cpy's own     *
005300*                      EV-NAME-IS-HEATMAP condition-name           *
005400*                      (PRJ-0317); EOF, WS-DATA-FOUND and          *
005500*                      WS-POINT-ACCEPTED picked up 88-levels at    *
005600*                      the same time.                              *
005700* 02/14/2006 TKD       Added WS-HP-WORK-UNSIGNED and a UPSI-0       *
005800*                      console echo of the pointer Y in            *
005900*                      3710-WRITE-ONE-POINT (PRJ-0317) - the only   *
006000*                      place this switch was already declared but  *
006100*                      never acted on.                              *
006200* 02/14/2006 TKD       3710-WRITE-ONE-POINT now sets                *
006300*                      HP-TARGET-FIXED-NO TO TRUE instead of a      *
006400*                      literal MOVE (PRJ-0317).                     *
006450* 02/14/2006 TKD       The UPSI-0 trace IF in 3710-WRITE-ONE-POINT   *
006460*                      had no END-IF, so with the switch off the    *
006470*                      ADD to WS-HEATMAP-COUNT never ran - the       *
006480*                      report's heatmap-points-built total was       *
006490*                      silently wrong every normal run (PRJ-0317).   *
006500*****************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
007100     CLASS ZHAM-DIGIT IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT EVENTS-FILE      ASSIGN TO EVENTS
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS HN-FILE-STATUS.
007800
007900     SELECT HEATMAP-OUT-FILE ASSIGN TO HEATMAP
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS HN-FILE-STATUS.
008200
008300     SELECT LOG-FILE         ASSIGN TO LOGFILE
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS HN-FILE-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  EVENTS-FILE.
009000 01  EV-IN-RECORD               PIC  X(1075).
009100
009200 FD  HEATMAP-OUT-FILE.
009300 01  HP-OUT-RECORD              PIC  X(20).
009400
009500 FD  LOG-FILE.
009600 01  LOG-RECORD.
009700     02  LOG-DATE               PIC  9(08).
009800     02  FILLER                 PIC  X(01).
009900     02  LOG-TIME                PIC  9(08).
010000     02  FILLER                 PIC  X(01).
010100     02  LOG-PROGRAM-ID          PIC  X(08).
010200     02  FILLER                 PIC  X(01).
010300     02  LOG-PARAGRAPH            PIC  X(04).
010400     02  FILLER                 PIC  X(01).
010500     02  LOG-MESSAGE              PIC  X(60).
010600
010700 WORKING-STORAGE SECTION.
010800
010900*****************************************************************
011000* zHAM EVENT, HEATMAP-POINT and FILTER record definitions.       *
011100*****************************************************************
011200 COPY ZHAMEVC.
011300 COPY ZHAMHPC.
011400 COPY ZHAMQRY.
011500
011600*****************************************************************
011700* Define Constant and Define Storage.                           *
011800*****************************************************************
011900 77  EOF                          PIC  X(01) VALUE SPACES.
012000     88  EOF-REACHED              VALUE 'Y'.
012100 01  WS-EVENT-DATE                PIC  X(10) VALUE SPACES.
012200
012300 01  WS-EVENTS-READ-COUNT          PIC S9(07) COMP VALUE ZEROES.
012400 01  WS-EVENTS-MATCHED-COUNT        PIC S9(07) COMP VALUE ZEROES.
012500 01  WS-HEATMAP-COUNT                 PIC S9(07) COMP VALUE ZEROES.
012600 01  WS-EXTRACT-COUNT                   PIC S9(07) COMP VALUE ZEROES.
012700
012800*****************************************************************
012900* Alternate view: the four run counts as a table, passed to      *
013000* ZHAM102 one at a time through LK-* fields built from this -     *
013100* kept here only so a future dump of all four is one PERFORM     *
013200* VARYING away instead of four separate DISPLAY statements.      *
013300*****************************************************************
013400 01  WS-RUN-COUNTS-GROUP.
013500     02  WS-RUN-COUNT-FIELD    PIC S9(07) COMP OCCURS 4 TIMES.
013600
013700 01  WS-RUN-COUNTS-TABLE REDEFINES WS-RUN-COUNTS-GROUP.
013800     02  WS-RUN-COUNT-ENTRY    PIC S9(07) COMP OCCURS 4 TIMES.
013900
014000 01  WS-VIEWPORT-WIDTH            PIC S9(07) COMP VALUE 1.
014100 01  WS-URL-FOUND                 PIC  X(200) VALUE SPACES.
014200 01  WS-URL-LENGTH                 PIC S9(04) COMP VALUE ZEROES.
014300 01  WS-DATA-FOUND                PIC  X(01) VALUE 'N'.
014400     88  WS-HEATMAP-DATA-FOUND    VALUE 'Y'.
014500
014600*****************************************************************
014700* General-purpose scratch used by 8000-STRIP-OUTER-PAIR to drop  *
014800* a matching pair of leading/trailing bytes - braces, brackets   *
014900* or quotes, depending on what the caller loads into             *
015000* WS-STRIP-OPEN/WS-STRIP-CLOSE before performing it.             *
015100*****************************************************************
015200 01  WS-GENERIC-TEXT               PIC  X(1000) VALUE SPACES.
015300 01  WS-GENERIC-LENGTH              PIC S9(04) COMP VALUE ZEROES.
015400
015500 01  WS-GENERIC-TABLE REDEFINES WS-GENERIC-TEXT.
015600     02  WS-GENERIC-CHAR           PIC  X(01) OCCURS 1000 TIMES.
015700
015800 01  WS-STRIP-WORK                  PIC  X(1000) VALUE SPACES.
015900 01  WS-STRIP-OPEN                   PIC  X(01) VALUE SPACES.
016000 01  WS-STRIP-CLOSE                   PIC  X(01) VALUE SPACES.
016100
016200 01  WS-PROPS-BODY                  PIC  X(1000) VALUE SPACES.
016300 01  WS-PROPS-LENGTH                 PIC S9(04) COMP VALUE ZEROES.
016400 01  WS-PROPS-RAW-LENGTH              PIC S9(04) COMP VALUE ZEROES.
016500
016600*****************************************************************
016700* Top-level comma split of the brace-stripped properties blob.  *
016800* This table must stay intact for the whole PERFORM VARYING      *
016900* loop over the event's properties, so it is never shared with  *
017000* the scratch tables used by the splits nested inside that loop. *
017100*****************************************************************
017200 01  WS-PROP-SPLIT-GROUP.
017300     02  WS-PROP-SPLIT-ENTRY OCCURS 50 TIMES.
017400         03  WS-PROP-SPLIT-TEXT      PIC  X(1000).
017500         03  WS-PROP-SPLIT-LENGTH     PIC S9(04) COMP.
017600
017700 01  WS-PROP-SPLIT-COUNT              PIC S9(04) COMP VALUE ZEROES.
017800 01  WS-PROP-INDEX                     PIC S9(04) COMP VALUE ZEROES.
017900
018000*****************************************************************
018100* Scratch split table shared by the key:value split of each     *
018200* property and by the $heatmap_data url:points split - both are  *
018300* fully consumed before the next CALL reuses this table.         *
018400*****************************************************************
018500 01  WS-WORK-SPLIT-GROUP.
018600     02  WS-WORK-SPLIT-ENTRY OCCURS 50 TIMES.
018700         03  WS-WORK-SPLIT-TEXT       PIC  X(1000).
018800         03  WS-WORK-SPLIT-LENGTH      PIC S9(04) COMP.
018900
019000 01  WS-WORK-SPLIT-COUNT               PIC S9(04) COMP VALUE ZEROES.
019100
019200 01  WS-SPLIT-DELIMITER                  PIC  X(01) VALUE SPACES.
019300 01  WS-SPLIT-MODE                         PIC  X(01) VALUE SPACES.
019400 01  WS-SPLIT-HONOR-QUOTES                  PIC  X(01) VALUE SPACES.
019500
019600 01  WS-KEY-TEXT                        PIC  X(40) VALUE SPACES.
019700 01  WS-KEY-LENGTH                       PIC S9(04) COMP VALUE ZEROES.
019800 01  WS-VALUE-LENGTH                      PIC S9(04) COMP VALUE ZEROES.
019900
020000 01  WS-HEATMAP-BODY                      PIC  X(1000) VALUE SPACES.
020100 01  WS-HEATMAP-LENGTH                     PIC S9(04) COMP VALUE ZEROES.
020200 01  WS-POINTS-BODY                         PIC  X(1000) VALUE SPACES.
020300 01  WS-POINTS-LENGTH                        PIC S9(04) COMP VALUE ZEROES.
020400
020500*****************************************************************
020600* Point groups found under $heatmap_data, held here until the   *
020700* properties loop finishes and the event's final viewport       *
020800* width is known (it can appear before or after $heatmap_data).  *
020900*****************************************************************
021000 01  WS-POINT-SPLIT-GROUP.
021100     02  WS-POINT-SPLIT-ENTRY OCCURS 50 TIMES.
021200         03  WS-POINT-SPLIT-TEXT      PIC  X(1000).
021300         03  WS-POINT-SPLIT-LENGTH     PIC S9(04) COMP.
021400
021500 01  WS-POINT-SPLIT-COUNT              PIC S9(04) COMP VALUE ZEROES.
021600 01  WS-POINT-INDEX                     PIC S9(04) COMP VALUE ZEROES.
021700
021800 01  WS-POINT-CALL-TEXT                   PIC  X(200) VALUE SPACES.
021900 01  WS-POINT-CALL-LENGTH                  PIC S9(04) COMP VALUE ZEROES.
022000 01  WS-POINT-ACCEPTED                      PIC  X(01) VALUE 'N'.
022100     88  WS-POINT-WAS-ACCEPTED              VALUE 'Y'.
022200
022300 01  WS-HP-WORK.
022400     02  WS-HP-COUNT                PIC  9(04).
022500     02  WS-HP-POINTER-Y             PIC S9(05).
022600     02  WS-HP-POINTER-REL-X          PIC S9(03)V99.
022700     02  WS-HP-TARGET-FIXED            PIC  X(01).
022800     02  FILLER                         PIC  X(05).
022900*****************************************************************
023000* Alternate view: the unsigned pointer Y, used by the UPSI-0      *
023100* console echo in 3710-WRITE-ONE-POINT so the operator can read   *
023200* a point without puzzling over the sign of a positive value.     *
023300*****************************************************************
023400 01  WS-HP-WORK-UNSIGNED REDEFINES WS-HP-WORK.
023500     02  FILLER                          PIC  X(04).
023600     02  WS-HP-POINTER-Y-UNSIGNED          PIC  9(05).
023700     02  FILLER                            PIC  X(06).
023800     02  FILLER                             PIC  X(05).
023900
024000*****************************************************************
024100* ZHAM004's filter-parse call area.                              *
024200*****************************************************************
024300 01  WS-FILTER-RAW                  PIC  X(256) VALUE SPACES.
024400
024500*****************************************************************
024600* ZHAM009's open/write/close function-code dispatch area.       *
024700*****************************************************************
024800 01  WS-EX-FUNCTION                  PIC  X(01) VALUE SPACES.
024900
025000*****************************************************************
025100* HANDLE.cpy interface block - see Source-HANDLE.cpy banner.    *
025200*****************************************************************
025300 01  HN-FILE-STATUS               PIC  X(02).
025400 01  HN-PROGRAM-ID                PIC  X(08) VALUE 'ZHAM003 '.
025500 01  HN-PARAGRAPH                 PIC  X(04) VALUE SPACES.
025600 01  HN-MESSAGE                   PIC  X(60) VALUE SPACES.
025700 01  HN-DATE                      PIC  9(08) VALUE ZEROES.
025800 01  HN-TIME                      PIC  9(08) VALUE ZEROES.
025900
026000 LINKAGE SECTION.
026100 01  LK-FILTER-RAW                 PIC  X(256).
026200
026300 PROCEDURE DIVISION USING LK-FILTER-RAW.
026400
026500*****************************************************************
026600* Main process.                                                 *
026700*****************************************************************
026800     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.
026900     PERFORM 2000-PROCESS-EVENTS       THRU 2000-EXIT
027000         UNTIL EOF-REACHED.
027100     PERFORM 9000-TERMINATE            THRU 9000-EXIT.
027200     GOBACK.
027300
027400*****************************************************************
027500* Open the run's files, parse the filter card, and open the     *
027600* events extract through ZHAM009.                                *
027700*****************************************************************
027800 1000-INITIALIZE.
027900     MOVE LK-FILTER-RAW               TO WS-FILTER-RAW.
028000
028100     OPEN INPUT  EVENTS-FILE.
028200     MOVE '1000'                      TO HN-PARAGRAPH.
028300     PERFORM 9970-FILE-ERROR          THRU 9970-EXIT.
028400
028500     OPEN OUTPUT HEATMAP-OUT-FILE.
028600     MOVE '1001'                       TO HN-PARAGRAPH.
028700     PERFORM 9970-FILE-ERROR           THRU 9970-EXIT.
028800
028900     CALL 'ZHAM004' USING WS-FILTER-RAW Q-RECORD.
029000
029100     MOVE 'O'                          TO WS-EX-FUNCTION.
029200     CALL 'ZHAM009' USING WS-EX-FUNCTION EV-UUID EV-NAME EV-TS    PRJ0119
029300             WS-URL-FOUND WS-EXTRACT-COUNT.
029400
029500 1000-EXIT.
029600     EXIT.
029700
029800*****************************************************************
029900* Read one event and process it if it is a match.               *
030000*****************************************************************
030100 2000-PROCESS-EVENTS.
030200     PERFORM 2100-READ-EVENT           THRU 2100-EXIT.
030300
030400     IF  NOT EOF-REACHED
030500         PERFORM 2200-CHECK-EVENT       THRU 2200-EXIT.
030600
030700 2000-EXIT.
030800     EXIT.
030900
031000 2100-READ-EVENT.
031100     READ EVENTS-FILE INTO EV-RECORD
031200         AT END
031300             MOVE 'Y'                     TO EOF.
031400
031500     IF  NOT EOF-REACHED
031600         ADD 1                              TO WS-EVENTS-READ-COUNT.
031700
031800 2100-EXIT.
031900     EXIT.
032000
032100*****************************************************************
032200* Only a $$heatmap event whose timestamp is not older than the  *
032300* filter's cut-off date is worth the full properties parse.     *
032400*****************************************************************
032500 2200-CHECK-EVENT.
032600     IF  EV-NAME-IS-HEATMAP
032700         PERFORM 2250-BUILD-EVENT-DATE    THRU 2250-EXIT          PRJ0188
032800         IF  WS-EVENT-DATE NOT LESS THAN Q-DATE-FROM
032900             PERFORM 3000-PROCESS-EVENT    THRU 3000-EXIT.
033000
033100 2200-EXIT.
033200     EXIT.
033300
033400*****************************************************************
033500* Build "YYYY-MM-DD" from EV-TS-PARTS for the cut-off compare.   *
033600*****************************************************************
033700 2250-BUILD-EVENT-DATE.
033800     STRING EV-TS-YYYY  '-'
033900            EV-TS-MM    '-'
034000            EV-TS-DD
034100            DELIMITED BY SIZE INTO WS-EVENT-DATE.
034200
034300 2250-EXIT.
034400     EXIT.
034500
034600*****************************************************************
034700* A matched event: scan its properties blob for $viewport_width *
034800* and $heatmap_data, write any accepted points, and hand the    *
034900* event to ZHAM009 for the events extract.                        *
035000*****************************************************************
035100 3000-PROCESS-EVENT.
035200     ADD 1                               TO WS-EVENTS-MATCHED-COUNT.
035300
035400     MOVE 1                                TO WS-VIEWPORT-WIDTH.
035500     MOVE SPACES                            TO WS-URL-FOUND.
035600     MOVE 'N'                                TO WS-DATA-FOUND.
035700     MOVE ZEROES                              TO WS-POINT-SPLIT-COUNT.
035800
035900     PERFORM 3050-TRIM-PROPS-LENGTH         THRU 3050-EXIT.
036000     PERFORM 3100-STRIP-PROPS-BRACES        THRU 3100-EXIT.
036100     PERFORM 3200-SPLIT-PROPS               THRU 3200-EXIT.
036200
036300     PERFORM 3400-PROCESS-ONE-PROP         THRU 3400-EXIT
036400         VARYING WS-PROP-INDEX FROM 1 BY 1
036500         UNTIL WS-PROP-INDEX GREATER THAN WS-PROP-SPLIT-COUNT.
036600
036700     IF  WS-HEATMAP-DATA-FOUND
036800         PERFORM 3710-WRITE-ONE-POINT      THRU 3710-EXIT
036900             VARYING WS-POINT-INDEX FROM 1 BY 1
037000             UNTIL WS-POINT-INDEX GREATER THAN WS-POINT-SPLIT-COUNT.
037100
037200     PERFORM 3900-EXTRACT-EVENT            THRU 3900-EXIT.
037300
037400 3000-EXIT.
037500     EXIT.
037600
037700*****************************************************************
037800* Find the length of EV-PROPS (the position of its last          *
037900* non-space byte) by scanning backward from byte 1000.           *
038000*****************************************************************
038100 3050-TRIM-PROPS-LENGTH.
038200     MOVE 1000                             TO WS-PROPS-RAW-LENGTH.
038300     PERFORM 3060-CHECK-TRAILING-BLANK    THRU 3060-EXIT
038400         VARYING WS-PROPS-RAW-LENGTH FROM 1000 BY -1
038500         UNTIL WS-PROPS-RAW-LENGTH LESS THAN 1
038600         OR    EV-PROPS-CHAR (WS-PROPS-RAW-LENGTH) NOT EQUAL SPACE.
038700
038800 3050-EXIT.
038900     EXIT.
039000
039100 3060-CHECK-TRAILING-BLANK.
039200     CONTINUE.
039300
039400 3060-EXIT.
039500     EXIT.
039600
039700*****************************************************************
039800* Strip EV-PROPS' outer braces into WS-PROPS-BODY.               *
039900*****************************************************************
040000 3100-STRIP-PROPS-BRACES.
040100     MOVE SPACES                           TO WS-GENERIC-TEXT.
040200     MOVE EV-PROPS (1:WS-PROPS-RAW-LENGTH)  TO
040300             WS-GENERIC-TEXT (1:WS-PROPS-RAW-LENGTH).
040400     MOVE WS-PROPS-RAW-LENGTH                TO WS-GENERIC-LENGTH.
040500     MOVE '{'                                 TO WS-STRIP-OPEN.
040600     MOVE '}'                                  TO WS-STRIP-CLOSE.
040700
040800     PERFORM 8000-STRIP-OUTER-PAIR           THRU 8000-EXIT.
040900
041000     MOVE WS-GENERIC-TEXT                      TO WS-PROPS-BODY.
041100     MOVE WS-GENERIC-LENGTH                     TO WS-PROPS-LENGTH.
041200
041300 3100-EXIT.
041400     EXIT.
041500
041600*****************************************************************
041700* Split the brace-stripped properties blob on top-level commas. *
041800*****************************************************************
041900 3200-SPLIT-PROPS.
042000     MOVE ','                               TO WS-SPLIT-DELIMITER.
042100     MOVE 'A'                                TO WS-SPLIT-MODE.
042200     MOVE 'N'                                 TO WS-SPLIT-HONOR-QUOTES.
042300     CALL 'ZHAM005' USING WS-PROPS-BODY WS-PROPS-LENGTH           PRJ0063
042400             WS-SPLIT-DELIMITER WS-SPLIT-MODE WS-SPLIT-HONOR-QUOTES
042500             WS-PROP-SPLIT-COUNT WS-PROP-SPLIT-GROUP.
042600
042700 3200-EXIT.
042800     EXIT.
042900
043000*****************************************************************
043100* Split one property on its first top-level colon, strip the    *
043200* key's quotes, and route the value by key.  A blank key (an     *
043300* empty segment from the comma split) is skipped.                *
043400*****************************************************************
043500 3400-PROCESS-ONE-PROP.
043600     MOVE ':'                               TO WS-SPLIT-DELIMITER.
043700     MOVE 'F'                                TO WS-SPLIT-MODE.
043800     MOVE 'N'                                 TO WS-SPLIT-HONOR-QUOTES.
043900     CALL 'ZHAM005' USING WS-PROP-SPLIT-TEXT (WS-PROP-INDEX)
044000             WS-PROP-SPLIT-LENGTH (WS-PROP-INDEX)
044100             WS-SPLIT-DELIMITER WS-SPLIT-MODE WS-SPLIT-HONOR-QUOTES
044200             WS-WORK-SPLIT-COUNT WS-WORK-SPLIT-GROUP.
044300
044400     IF  WS-WORK-SPLIT-COUNT LESS THAN 2
044500         GO TO 3400-EXIT.
044600
044700     PERFORM 3410-STRIP-KEY                 THRU 3410-EXIT.
044800
044900     IF  WS-KEY-LENGTH GREATER THAN ZEROES
045000         EVALUATE WS-KEY-TEXT
045100             WHEN '$viewport_width'
045200                 PERFORM 3500-CAPTURE-VIEWPORT    THRU 3500-EXIT
045300             WHEN '$heatmap_data'
045400                 PERFORM 3600-CAPTURE-HEATMAP-DATA THRU 3600-EXIT
045500         END-EVALUATE.
045600
045700 3400-EXIT.
045800     EXIT.
045900
046000*****************************************************************
046100* Strip the surrounding quotes from the property's key.         *
046200*****************************************************************
046300 3410-STRIP-KEY.
046400     MOVE SPACES                            TO WS-GENERIC-TEXT.
046500     MOVE WS-WORK-SPLIT-TEXT (1)
046600             (1:WS-WORK-SPLIT-LENGTH (1))     TO
046700             WS-GENERIC-TEXT (1:WS-WORK-SPLIT-LENGTH (1)).
046800     MOVE WS-WORK-SPLIT-LENGTH (1)             TO WS-GENERIC-LENGTH.
046900     MOVE '"'                                   TO WS-STRIP-OPEN.
047000     MOVE '"'                                    TO WS-STRIP-CLOSE.
047100
047200     PERFORM 8000-STRIP-OUTER-PAIR             THRU 8000-EXIT.
047300
047400     MOVE SPACES                                 TO WS-KEY-TEXT.
047500     MOVE WS-GENERIC-LENGTH                       TO WS-KEY-LENGTH.
047600     IF  WS-KEY-LENGTH GREATER THAN ZEROES
047700     AND WS-KEY-LENGTH LESS THAN OR EQUAL 40
047800         MOVE WS-GENERIC-TEXT (1:WS-KEY-LENGTH)     TO
047900                 WS-KEY-TEXT (1:WS-KEY-LENGTH).
048000
048100 3410-EXIT.
048200     EXIT.
048300
048400*****************************************************************
048500* $viewport_width - an unquoted integer.  Left at its default    *
048600* of 1 when the value is not a recognizable number.               *
048700*****************************************************************
048800 3500-CAPTURE-VIEWPORT.
048900     MOVE WS-WORK-SPLIT-LENGTH (2)           TO WS-VALUE-LENGTH.
049000
049100     IF  WS-VALUE-LENGTH GREATER THAN ZEROES
049200     AND WS-WORK-SPLIT-TEXT (2) (1:1) IS ZHAM-DIGIT
049300         MOVE WS-WORK-SPLIT-TEXT (2) (1:WS-VALUE-LENGTH) TO
049400                 WS-VIEWPORT-WIDTH.
049500
049600 3500-EXIT.
049700     EXIT.
049800
049900*****************************************************************
050000* $heatmap_data - {"<url>":[{point},{point},...]}.  Strip the    *
050100* outer braces, split the url:points pair on the first top-      *
050200* level colon outside quotes, strip the URL's quotes, and        *
050300* reject this event's data unless the URL is present and equals  *
050400* the decoded URL filter.  Point groups are only split out and    *
050500* stored here - they are not written until 3710, once the        *
050600* event's final viewport width is known.                          *
050700*****************************************************************
050800 3600-CAPTURE-HEATMAP-DATA.
050900     MOVE SPACES                            TO WS-GENERIC-TEXT.
051000     MOVE WS-WORK-SPLIT-LENGTH (2)            TO WS-GENERIC-LENGTH.
051100     IF  WS-GENERIC-LENGTH GREATER THAN ZEROES
051200         MOVE WS-WORK-SPLIT-TEXT (2) (1:WS-GENERIC-LENGTH) TO
051300                 WS-GENERIC-TEXT (1:WS-GENERIC-LENGTH).
051400
051500     MOVE '{'                                 TO WS-STRIP-OPEN.
051600     MOVE '}'                                  TO WS-STRIP-CLOSE.
051700     PERFORM 8000-STRIP-OUTER-PAIR            THRU 8000-EXIT.
051800
051900     MOVE WS-GENERIC-TEXT                       TO WS-HEATMAP-BODY.
052000     MOVE WS-GENERIC-LENGTH                      TO WS-HEATMAP-LENGTH.
052100
052200     MOVE ':'                               TO WS-SPLIT-DELIMITER.
052300     MOVE 'F'                                TO WS-SPLIT-MODE.
052400     MOVE 'Y'                                 TO WS-SPLIT-HONOR-QUOTES.
052500     CALL 'ZHAM005' USING WS-HEATMAP-BODY WS-HEATMAP-LENGTH
052600             WS-SPLIT-DELIMITER WS-SPLIT-MODE WS-SPLIT-HONOR-QUOTES
052700             WS-WORK-SPLIT-COUNT WS-WORK-SPLIT-GROUP.
052800
052900     IF  WS-WORK-SPLIT-COUNT LESS THAN 2
053000         GO TO 3600-EXIT.
053100
053200     PERFORM 3630-STRIP-URL-QUOTES           THRU 3630-EXIT.
053300
053400     IF  WS-URL-LENGTH GREATER THAN ZEROES
053500     AND WS-URL-FOUND EQUAL Q-URL-EXACT
053600         PERFORM 3650-STRIP-POINTS-BRACKETS  THRU 3650-EXIT
053700         IF  WS-POINTS-LENGTH GREATER THAN ZEROES
053800             MOVE 'Y'                          TO WS-DATA-FOUND
053900             MOVE ','                             TO
054000                     WS-SPLIT-DELIMITER
054100             MOVE 'A'                              TO WS-SPLIT-MODE
054200             MOVE 'N'                               TO
054300                     WS-SPLIT-HONOR-QUOTES
054400             CALL 'ZHAM005' USING WS-POINTS-BODY WS-POINTS-LENGTH
054500                     WS-SPLIT-DELIMITER WS-SPLIT-MODE
054600                     WS-SPLIT-HONOR-QUOTES WS-POINT-SPLIT-COUNT
054700                     WS-POINT-SPLIT-GROUP.
054800
054900 3600-EXIT.
055000     EXIT.
055100
055200*****************************************************************
055300* Strip the quotes from the url:points split's URL part.        *
055400*****************************************************************
055500 3630-STRIP-URL-QUOTES.
055600     MOVE SPACES                            TO WS-GENERIC-TEXT.
055700     MOVE WS-WORK-SPLIT-TEXT (1)
055800             (1:WS-WORK-SPLIT-LENGTH (1))      TO
055900             WS-GENERIC-TEXT (1:WS-WORK-SPLIT-LENGTH (1)).
056000     MOVE WS-WORK-SPLIT-LENGTH (1)              TO WS-GENERIC-LENGTH.
056100     MOVE '"'                                    TO WS-STRIP-OPEN.
056200     MOVE '"'                                     TO WS-STRIP-CLOSE.
056300
056400     PERFORM 8000-STRIP-OUTER-PAIR              THRU 8000-EXIT.
056500
056600     MOVE SPACES                                  TO WS-URL-FOUND.
056700     MOVE WS-GENERIC-LENGTH                        TO WS-URL-LENGTH.
056800     IF  WS-URL-LENGTH GREATER THAN ZEROES
056900     AND WS-URL-LENGTH LESS THAN OR EQUAL 200
057000         MOVE WS-GENERIC-TEXT (1:WS-URL-LENGTH)      TO
057100                 WS-URL-FOUND (1:WS-URL-LENGTH).
057200
057300 3630-EXIT.
057400     EXIT.
057500
057600*****************************************************************
057700* Strip the outer brackets from the url:points split's points   *
057800* part, leaving the comma-separated list of point groups.        *
057900*****************************************************************
058000 3650-STRIP-POINTS-BRACKETS.
058100     MOVE SPACES                            TO WS-GENERIC-TEXT.
058200     MOVE WS-WORK-SPLIT-LENGTH (2)             TO WS-GENERIC-LENGTH.
058300     IF  WS-GENERIC-LENGTH GREATER THAN ZEROES
058400         MOVE WS-WORK-SPLIT-TEXT (2) (1:WS-GENERIC-LENGTH) TO
058500                 WS-GENERIC-TEXT (1:WS-GENERIC-LENGTH).
058600
058700     MOVE '['                                  TO WS-STRIP-OPEN.
058800     MOVE ']'                                   TO WS-STRIP-CLOSE.
058900     PERFORM 8000-STRIP-OUTER-PAIR             THRU 8000-EXIT.
059000
059100     MOVE WS-GENERIC-TEXT                        TO WS-POINTS-BODY.
059200     MOVE WS-GENERIC-LENGTH                       TO WS-POINTS-LENGTH.
059300
059400 3650-EXIT.
059500     EXIT.
059600
059700*****************************************************************
059800* CALL ZHAM008 for one stored point group, now that the event's  *
059900* final viewport width is known, and write the point when        *
060000* accepted.                                                      *
060100*****************************************************************
060200 3710-WRITE-ONE-POINT.
060300     MOVE SPACES                            TO WS-POINT-CALL-TEXT.
060400     MOVE WS-POINT-SPLIT-LENGTH (WS-POINT-INDEX) TO
060500             WS-POINT-CALL-LENGTH.
060600     IF  WS-POINT-CALL-LENGTH GREATER THAN 200
060700         MOVE 200                              TO WS-POINT-CALL-LENGTH.
060800     MOVE WS-POINT-SPLIT-TEXT (WS-POINT-INDEX)
060900             (1:WS-POINT-CALL-LENGTH)            TO WS-POINT-CALL-TEXT.
061000
061100     CALL 'ZHAM008' USING WS-POINT-CALL-TEXT WS-POINT-CALL-LENGTH
061200             Q-TYPE WS-VIEWPORT-WIDTH WS-POINT-ACCEPTED WS-HP-WORK.
061300
061400     IF  WS-POINT-WAS-ACCEPTED
061500         MOVE SPACES                            TO HP-RECORD
061600         MOVE WS-HP-COUNT                        TO HP-COUNT
061700         MOVE WS-HP-POINTER-Y                     TO HP-POINTER-Y
061800         MOVE WS-HP-POINTER-REL-X                  TO HP-POINTER-REL-X
061900         SET HP-TARGET-FIXED-NO                      TO TRUE
062000         MOVE HP-RECORD                              TO HP-OUT-RECORD
062100         WRITE HP-OUT-RECORD
062200         MOVE '3710'                                   TO HN-PARAGRAPH
062300         PERFORM 9970-FILE-ERROR                       THRU 9970-EXIT
062400         IF  DEBUG-TRACE-REQUESTED
062500             DISPLAY 'POINT Y (UNSIGNED): '
062600                     WS-HP-POINTER-Y-UNSIGNED
062700         END-IF
062800         ADD 1                                            TO
062900                 WS-HEATMAP-COUNT.
063000
063100 3710-EXIT.
063200     EXIT.
063300
063400*****************************************************************
063500* Hand this matched event to ZHAM009 for the events extract.    *
063600* The extract's URL is the URL this event's heatmap data matched *
063700* the run's filter against, or spaces when no $heatmap_data was  *
063800* found or it did not match.                                      *
063900*****************************************************************
064000 3900-EXTRACT-EVENT.
064100     MOVE 'W'                               TO WS-EX-FUNCTION.
064200     CALL 'ZHAM009' USING WS-EX-FUNCTION EV-UUID EV-NAME EV-TS    PRJ0119
064300             WS-URL-FOUND WS-EXTRACT-COUNT.
064400
064500 3900-EXIT.
064600     EXIT.
064700
064800*****************************************************************
064900* Drop a matching pair of leading/trailing bytes from            *
065000* WS-GENERIC-TEXT/WS-GENERIC-LENGTH - braces, brackets or        *
065100* quotes, whichever pair the caller loaded into                  *
065200* WS-STRIP-OPEN/WS-STRIP-CLOSE.  Left unchanged when the pair     *
065300* is not actually present.                                        *
065400*****************************************************************
065500 8000-STRIP-OUTER-PAIR.
065600     IF  WS-GENERIC-LENGTH GREATER THAN 2
065700     AND WS-GENERIC-CHAR (1) EQUAL WS-STRIP-OPEN
065800     AND WS-GENERIC-CHAR (WS-GENERIC-LENGTH) EQUAL WS-STRIP-CLOSE
065900         COMPUTE WS-GENERIC-LENGTH = WS-GENERIC-LENGTH - 2
066000         MOVE WS-GENERIC-TEXT (2:WS-GENERIC-LENGTH) TO WS-STRIP-WORK
066100         MOVE SPACES                                  TO
066200                 WS-GENERIC-TEXT
066300         MOVE WS-STRIP-WORK (1:WS-GENERIC-LENGTH)       TO
066400                 WS-GENERIC-TEXT (1:WS-GENERIC-LENGTH).
066500
066600 8000-EXIT.
066700     EXIT.
066800
066900*****************************************************************
067000* Close ZHAM009's extract, close this run's files, and CALL      *
067100* ZHAM102 with the four run counts for the summary report.       *
067200*****************************************************************
067300 9000-TERMINATE.
067400     MOVE 'C'                               TO WS-EX-FUNCTION.
067500     CALL 'ZHAM009' USING WS-EX-FUNCTION EV-UUID EV-NAME EV-TS    PRJ0119
067600             WS-URL-FOUND WS-EXTRACT-COUNT.
067700
067800     CLOSE EVENTS-FILE.
067900     MOVE '9000'                             TO HN-PARAGRAPH.
068000     PERFORM 9970-FILE-ERROR                 THRU 9970-EXIT.
068100
068200     CLOSE HEATMAP-OUT-FILE.
068300     MOVE '9001'                              TO HN-PARAGRAPH.
068400     PERFORM 9970-FILE-ERROR                  THRU 9970-EXIT.
068500
068600     MOVE WS-EVENTS-READ-COUNT                 TO WS-RUN-COUNT-ENTRY (1).
068700     MOVE WS-EVENTS-MATCHED-COUNT                TO
068800             WS-RUN-COUNT-ENTRY (2).
068900     MOVE WS-HEATMAP-COUNT                        TO
069000             WS-RUN-COUNT-ENTRY (3).
069100     MOVE WS-EXTRACT-COUNT                         TO
069200             WS-RUN-COUNT-ENTRY (4).
069300
069400     CALL 'ZHAM102' USING WS-RUN-COUNT-ENTRY (1) WS-RUN-COUNT-ENTRY (2)
069500             WS-RUN-COUNT-ENTRY (3) WS-RUN-COUNT-ENTRY (4).
069600
069700 9000-EXIT.
069800     EXIT.
069900
070000     COPY HANDLE.

000100*****************************************************************
000200* zHAM EVENT record definition.                                 *
000300* Layout of one analytics event extracted from the event store  *
000400* onto EVENTS-FILE.  Only the fields the heatmap batch needs    *
000500* are carried; the source extract has many more columns that    *
000600* zHAM does not use and does not define here.                   *
000700*                                                                *
000800* 1987-04-02  RJ   Original layout for the EVENTS-FILE extract. *
000900* 1992-11-09  RF   Added EV-TS-PARTS redefinition for the daily  *
001000*                  purge job's date-break logic (PRJ-0114).     *
001100* 1999-01-06  RF   Y2K: confirmed EV-TS-YYYY carries a 4-digit   *
001200*                  year; no 2-digit year field exists here.      *
001300*****************************************************************
001400 01  EV-PREFIX              PIC S9(08) VALUE 110     COMP.
001500
001600 01  EV-RECORD.
001700     02  EV-UUID            PIC  X(36).
001800     02  EV-NAME             PIC  X(20).
001850         88  EV-NAME-IS-HEATMAP  VALUE '$$heatmap'.
001900     02  EV-TS               PIC  X(19).
002000     02  EV-PROPS            PIC  X(1000).
002100     02  FILLER              PIC  X(05).
002200
002300*****************************************************************
002400* Alternate view: EV-TS broken into its date and time parts for  *
002500* the relative-date cut-off compare in 2600-RELATIVE-DATE.       *
002600*****************************************************************
002700 01  EV-TS-PARTS REDEFINES EV-RECORD.
002800     02  FILLER              PIC  X(36).
002900     02  FILLER              PIC  X(20).
003000     02  EV-TS-YYYY          PIC  X(04).
003100     02  FILLER              PIC  X(01).
003200     02  EV-TS-MM            PIC  X(02).
003300     02  FILLER              PIC  X(01).
003400     02  EV-TS-DD            PIC  X(02).
003500     02  FILLER              PIC  X(01).
003600     02  EV-TS-HH            PIC  X(02).
003700     02  FILLER              PIC  X(01).
003800     02  EV-TS-MIN           PIC  X(02).
003900     02  FILLER              PIC  X(01).
004000     02  EV-TS-SEC           PIC  X(02).
004100     02  EV-PROPS-R          PIC  X(1000).
004200     02  FILLER              PIC  X(05).
004300
004400*****************************************************************
004500* Alternate view: EV-PROPS as a table of single characters, used *
004600* by 3100/3200 to scan the properties blob a byte at a time      *
004700* while tracking brace/bracket/paren nesting depth.              *
004800*****************************************************************
004900 01  EV-PROPS-TABLE REDEFINES EV-RECORD.
005000     02  FILLER              PIC  X(75).
005100     02  EV-PROPS-CHAR       PIC  X(01)  OCCURS 1000 TIMES.
005200     02  FILLER              PIC  X(05).

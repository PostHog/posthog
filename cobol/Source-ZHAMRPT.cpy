000100*****************************************************************
000200* zHAM REPORT record definition.                                 *
000300* One of three 132-byte print lines written to REPORT-FILE by   *
000400* ZHAM102: the subject line, the body line, and the totals      *
000500* line built by ZHAM031.                                         *
000600*                                                                *
000700* 1987-04-02  RJ   Original layout (subject/body/counts).        *
000750* 2006-02-14  TKD  Corrected this block's own comment - the       *
000760*                  RPT-COUNT-DISPLAY table is zoned DISPLAY, not  *
000770*                  COMP-3; the comment had never matched the     *
000780*                  PICTURE clause below it (PRJ-0317).            *
000800*****************************************************************
000900 01  RPT-PREFIX             PIC S9(08) VALUE 550     COMP.
001000
001100 01  RPT-RECORD.
001200     02  RPT-SUBJECT        PIC  X(40).
001300     02  RPT-BODY            PIC  X(60).
001400     02  RPT-EVENT-COUNT     PIC  9(07).
001500     02  RPT-HEATMAP-COUNT   PIC  9(07).
001600     02  FILLER              PIC  X(18).
001700
001800*****************************************************************
001900* Alternate view: the two counts as a 2-entry zoned DISPLAY      *
002000* table, used by 3000-EDIT-TOTALS when both counts go through   *
002100* the same zero-suppress edit in a single PERFORM VARYING loop. *
002200*****************************************************************
002300 01  RPT-COUNT-TABLE REDEFINES RPT-RECORD.
002400     02  FILLER              PIC  X(100).
002500     02  RPT-COUNT-DISPLAY   PIC  9(07)  OCCURS 2 TIMES.
002600     02  FILLER              PIC  X(18).

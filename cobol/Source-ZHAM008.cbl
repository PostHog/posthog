000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZHAM008.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/10/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zHAM - z/OS Heatmap Access Manager                            *
001100*                                                               *
001200* CALLed once per point group found inside $heatmap_data's      *
001300* points list.  A point group looks like:                        *
001400*     {"ts":"...","type":"click","x":100,"y":200}                *
001500* Item 1 is not used by this shop; item 2 carries the            *
001600* interaction type, item 3 the pointer X, item 4 the pointer Y. *
001700* If item 2 does not match the requested interaction type the   *
001800* point is rejected (LK-POINT-ACCEPTED = 'N') and LK-HP-RECORD   *
001900* is not meaningful.  Otherwise LK-HP-RECORD is built: count is  *
002000* always 1, target-fixed is always 'N', and the relative X is    *
002100* the pointer X divided by the event's viewport width, rounded   *
002200* to two decimal places.                                         *
002300*                                                               *
002400* Date       UserID    Description                              *
002500* ---------- --------  ---------------------------------------- *
002600* 04/10/1987 RJ        Original version.                        *
002700* 11/30/1990 RF        Moved the comma split out to ZHAM005 so   *
002800*                      both this program and ZHAM003 share one  *
002900*                      nesting-aware splitter (PRJ-0063).        *
003000* 07/19/1994 RJ        Relative X now rounds to 2 decimals       *
003100*                      instead of truncating (PRJ-0201) - a      *
003200*                      truncated value under-reported clicks     *
003300*                      near the right edge of narrow viewports.  *
003400* 01/06/1999 RF        Y2K: no date fields in this program; no   *
003500*                      change required, logged for the audit.  *
003600* 09/12/2003 TKD       Added the LOGFILE FD so this program       *
003700*                      compiles against the current HANDLE.cpy   *
003800*                      (PRJ-0251); this program does not open it. *
003900* 02/14/2006 TKD       Added LK-POINT-ACCEPTED-YES and             *
003910*                      LK-HP-TARGET-FIXED-NO condition-names       *
003920*                      (PRJ-0317); WS-GROUP-LENGTH moved to a       *
003930*                      77-level item.                               *
003940*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
004500     CLASS ZHAM-DIGIT IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT LOG-FILE        ASSIGN TO LOGFILE
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS HN-FILE-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  LOG-FILE.
005600 01  LOG-RECORD.
005700     02  LOG-DATE               PIC  9(08).
005800     02  FILLER                 PIC  X(01).
005900     02  LOG-TIME                PIC  9(08).
006000     02  FILLER                 PIC  X(01).
006100     02  LOG-PROGRAM-ID          PIC  X(08).
006200     02  FILLER                 PIC  X(01).
006300     02  LOG-PARAGRAPH            PIC  X(04).
006400     02  FILLER                 PIC  X(01).
006500     02  LOG-MESSAGE              PIC  X(60).
006600
006700 WORKING-STORAGE SECTION.
006800
006900*****************************************************************
007000* HANDLE.cpy interface block - see Source-HANDLE.cpy banner.    *
007100* This subprogram has no files of its own; the log is here only *
007200* so HANDLE.cpy's error paragraphs resolve if this shop ever      *
007300* needs to trace inside this subprogram.                          *
007400*****************************************************************
007500 01  HN-FILE-STATUS             PIC  X(02).
007600 01  HN-PROGRAM-ID              PIC  X(08) VALUE 'ZHAM008 '.
007700 01  HN-PARAGRAPH               PIC  X(04) VALUE SPACES.
007800 01  HN-MESSAGE                 PIC  X(60) VALUE SPACES.
007900 01  HN-DATE                    PIC  9(08) VALUE ZEROES.
008000 01  HN-TIME                    PIC  9(08) VALUE ZEROES.
008100
008200*****************************************************************
008300* Define Constant and Define Storage.                           *
008400*****************************************************************
008500 01  WS-SCAN-INDEX                PIC S9(04) COMP VALUE ZEROES.
008600 77  WS-GROUP-LENGTH               PIC S9(04) COMP VALUE ZEROES.
008700 01  WS-ITEM-INDEX                  PIC S9(04) COMP VALUE ZEROES.
008800 01  WS-COLON-POSITION               PIC S9(04) COMP VALUE ZEROES.
008900
009000 01  WS-GROUP-BODY                   PIC  X(1000) VALUE SPACES.
009100
009200*****************************************************************
009300* Arguments ZHAM005 is CALLed with to split WS-GROUP-BODY on     *
009400* top-level commas.  A point group never nests another group,    *
009500* so quotes do not need to be honored here.                       *
009600*****************************************************************
009700 01  WS-SPLIT-LENGTH                  PIC S9(04) COMP VALUE ZEROES.
009800 01  WS-SPLIT-DELIMITER                PIC  X(01) VALUE ','.
009900 01  WS-SPLIT-MODE                      PIC  X(01) VALUE 'A'.
010000 01  WS-SPLIT-HONOR-QUOTES               PIC  X(01) VALUE 'N'.
010100 01  WS-SPLIT-COUNT                       PIC S9(04) COMP VALUE ZEROES.
010200
010300 01  WS-SPLIT-GROUP.
010400     02  WS-SPLIT-ENTRY OCCURS 50 TIMES.
010500         03  WS-SPLIT-TEXT                PIC  X(1000).
010600         03  WS-SPLIT-TEXT-LENGTH           PIC S9(04) COMP.
010700
010800 01  WS-ITEM-VALUE                          PIC  X(200) VALUE SPACES.
010900 01  WS-ITEM-VALUE-LENGTH                    PIC S9(04) COMP VALUE ZEROES.
011000
011100*****************************************************************
011200* Alternate view: WS-ITEM-VALUE as a table of single characters, *
011300* used by 3300-STRIP-QUOTES to test the first and last byte.     *
011400*****************************************************************
011500 01  WS-ITEM-VALUE-TABLE REDEFINES WS-ITEM-VALUE.
011600     02  WS-ITEM-VALUE-CHAR                  PIC  X(01)
011700             OCCURS 200 TIMES.
011800
011900 01  WS-TYPE-VALUE                            PIC  X(12) VALUE SPACES.
012000 01  WS-X-VALUE                                PIC S9(07) COMP
012050     VALUE ZEROES.
012100 01  WS-NUMBER-TEXT                             PIC  X(09) VALUE SPACES.
012200 01  WS-STRIP-WORK                               PIC  X(200) VALUE SPACES.
012300
012400 LINKAGE SECTION.
012500 01  LK-POINT-GROUP-TEXT                         PIC  X(200).
012600
012700*****************************************************************
012800* Alternate view: the raw point group text as a table of single *
012900* characters, used by 1000-INITIALIZE to strip the outer braces.  *
013000*****************************************************************
013100 01  LK-POINT-GROUP-TABLE REDEFINES LK-POINT-GROUP-TEXT.
013200     02  LK-POINT-GROUP-CHAR                    PIC  X(01)
013300             OCCURS 200 TIMES.
013400
013500 01  LK-POINT-GROUP-LENGTH                        PIC S9(04) COMP.
013600 01  LK-FILTER-TYPE                                PIC  X(12).
013700 01  LK-VIEWPORT-WIDTH                              PIC S9(07) COMP.
013800 01  LK-POINT-ACCEPTED                               PIC  X(01).
013850     88  LK-POINT-ACCEPTED-YES                        VALUE 'Y'.
013900
014000 01  LK-HP-RECORD.
014100     02  LK-HP-COUNT                                 PIC  9(04).
014200     02  LK-HP-POINTER-Y                              PIC S9(05).
014300     02  LK-HP-POINTER-REL-X                           PIC S9(03)V99.
014400     02  LK-HP-TARGET-FIXED                             PIC  X(01).
014450         88  LK-HP-TARGET-FIXED-NO                        VALUE 'N'.
014500
014600*****************************************************************
014700* Alternate view: the unsigned pointer Y, used when this shop's  *
014800* downstream report formatter edits a point for display without  *
014900* a sign.                                                          *
015000*****************************************************************
015100 01  LK-HP-RECORD-UNSIGNED REDEFINES LK-HP-RECORD.
015200     02  FILLER                                        PIC  X(04).
015300     02  LK-HP-POINTER-Y-UNSIGNED                        PIC  9(05).
015400     02  FILLER                                          PIC  X(06).
015500
015600 PROCEDURE DIVISION USING LK-POINT-GROUP-TEXT
015700         LK-POINT-GROUP-LENGTH LK-FILTER-TYPE LK-VIEWPORT-WIDTH
015800         LK-POINT-ACCEPTED LK-HP-RECORD.
015900
016000*****************************************************************
016100* Main process.                                                 *
016200*****************************************************************
016300     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
016400     PERFORM 2000-SPLIT-ITEMS         THRU 2000-EXIT.
016500
016600     IF  WS-SPLIT-COUNT GREATER THAN OR EQUAL TO 4
016700         PERFORM 4000-CHECK-TYPE       THRU 4000-EXIT.
016800
016900     IF  LK-POINT-ACCEPTED-YES
017000         PERFORM 5000-EXTRACT-X        THRU 5000-EXIT
017100         PERFORM 5100-EXTRACT-Y        THRU 5100-EXIT
017200         PERFORM 6000-COMPUTE-REL-X     THRU 6000-EXIT
017300         PERFORM 7000-FINALIZE          THRU 7000-EXIT.
017400
017500     GOBACK.
017600
017700*****************************************************************
017800* Strip the point group's outer braces and clear the result.    *
017900*****************************************************************
018000 1000-INITIALIZE.
018100     MOVE 'N'                           TO LK-POINT-ACCEPTED.
018200     MOVE SPACES                         TO LK-HP-RECORD.
018300     MOVE SPACES                          TO WS-GROUP-BODY.
018400
018500     MOVE LK-POINT-GROUP-LENGTH            TO WS-GROUP-LENGTH.
018600
018700     IF  WS-GROUP-LENGTH GREATER THAN 2
018800     AND LK-POINT-GROUP-CHAR (1) EQUAL '{'
018900         COMPUTE WS-GROUP-LENGTH = WS-GROUP-LENGTH - 2
019000         MOVE LK-POINT-GROUP-TEXT (2:WS-GROUP-LENGTH)
019100                                              TO WS-GROUP-BODY.
019200
019300 1000-EXIT.
019400     EXIT.
019500
019600*****************************************************************
019700* Split the brace-stripped body on top-level commas.            *
019800*****************************************************************
019900 2000-SPLIT-ITEMS.                                                PRJ0063
020000     MOVE WS-GROUP-LENGTH                 TO WS-SPLIT-LENGTH.
020100
020200     CALL 'ZHAM005' USING WS-GROUP-BODY WS-SPLIT-LENGTH
020300             WS-SPLIT-DELIMITER WS-SPLIT-MODE WS-SPLIT-HONOR-QUOTES
020400             WS-SPLIT-COUNT WS-SPLIT-GROUP.
020500
020600 2000-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000* Item 2 ("type":"click") must match the requested interaction  *
021100* type for this point to be kept.                                *
021200*****************************************************************
021300 4000-CHECK-TYPE.
021400     MOVE 2                                 TO WS-ITEM-INDEX.
021500     PERFORM 3000-EXTRACT-VALUE            THRU 3000-EXIT.
021600     MOVE WS-ITEM-VALUE                      TO WS-TYPE-VALUE.
021700
021800     IF  WS-TYPE-VALUE EQUAL LK-FILTER-TYPE
021900         MOVE 'Y'                             TO LK-POINT-ACCEPTED
022000     ELSE
022100         MOVE 'N'                             TO LK-POINT-ACCEPTED.
022200
022300 4000-EXIT.
022400     EXIT.
022500
022600*****************************************************************
022700* Item 3 ("x":100) - the pointer's raw X position in pixels.    *
022800*****************************************************************
022900 5000-EXTRACT-X.
023000     MOVE 3                                 TO WS-ITEM-INDEX.
023100     PERFORM 3000-EXTRACT-VALUE            THRU 3000-EXIT.
023200
023300     MOVE ZEROES                             TO WS-X-VALUE.
023400     IF  WS-ITEM-VALUE (1:1) IS ZHAM-DIGIT
023500         MOVE SPACES                          TO WS-NUMBER-TEXT
023600         MOVE WS-ITEM-VALUE (1:WS-ITEM-VALUE-LENGTH)
023700                                                TO WS-NUMBER-TEXT
023800         MOVE WS-NUMBER-TEXT                    TO WS-X-VALUE.
023900
024000 5000-EXIT.
024100     EXIT.
024200
024300*****************************************************************
024400* Item 4 ("y":200) - the pointer's raw Y position in pixels.    *
024500*****************************************************************
024600 5100-EXTRACT-Y.
024700     MOVE 4                                 TO WS-ITEM-INDEX.
024800     PERFORM 3000-EXTRACT-VALUE            THRU 3000-EXIT.
024900
025000     MOVE ZEROES                             TO LK-HP-POINTER-Y.
025100     IF  WS-ITEM-VALUE (1:1) IS ZHAM-DIGIT
025200         MOVE SPACES                          TO WS-NUMBER-TEXT
025300         MOVE WS-ITEM-VALUE (1:WS-ITEM-VALUE-LENGTH)
025400                                                TO WS-NUMBER-TEXT
025500         MOVE WS-NUMBER-TEXT                    TO LK-HP-POINTER-Y.
025600
025700 5100-EXIT.
025800     EXIT.
025900
026000*****************************************************************
026100* Relative X = pointer X / viewport width, rounded to 2          *
026200* decimal places.  A viewport width of zero cannot occur - the   *
026300* caller always defaults it to 1 - but the divisor is checked     *
026400* anyway so a future caller cannot drive this into a S0C7.        *
026500*****************************************************************
026600 6000-COMPUTE-REL-X.
026700     IF  LK-VIEWPORT-WIDTH GREATER THAN ZEROES
026800         COMPUTE LK-HP-POINTER-REL-X ROUNDED =                    PRJ0201
026900                 WS-X-VALUE / LK-VIEWPORT-WIDTH
027000     ELSE
027100         COMPUTE LK-HP-POINTER-REL-X ROUNDED =
027200                 WS-X-VALUE / 1.
027300
027400 6000-EXIT.
027500     EXIT.
027600
027700*****************************************************************
027800* Count is always 1; the point is never a fixed-position target. *
027900*****************************************************************
028000 7000-FINALIZE.
028100     MOVE 1                                 TO LK-HP-COUNT.
028200     SET LK-HP-TARGET-FIXED-NO                 TO TRUE.
028300
028400 7000-EXIT.
028500     EXIT.
028600
028700*****************************************************************
028800* Extract the item at WS-ITEM-INDEX's value - the text after     *
028900* its first colon, with surrounding quotes stripped - into       *
029000* WS-ITEM-VALUE/WS-ITEM-VALUE-LENGTH.  A point group's items      *
029100* never nest another group, so a plain scan for ':' is enough;    *
029200* there is no need to call ZHAM005 for this split.                *
029300*****************************************************************
029400 3000-EXTRACT-VALUE.
029500     MOVE SPACES                            TO WS-ITEM-VALUE.
029600     MOVE ZEROES                             TO WS-ITEM-VALUE-LENGTH.
029700     MOVE ZEROES                              TO WS-COLON-POSITION.
029800
029900     PERFORM 3100-FIND-COLON                THRU 3100-EXIT
030000         VARYING WS-SCAN-INDEX FROM 1 BY 1
030100         UNTIL WS-SCAN-INDEX GREATER THAN
030200               WS-SPLIT-TEXT-LENGTH (WS-ITEM-INDEX)
030300         OR    WS-COLON-POSITION GREATER THAN ZEROES.
030400
030500     IF  WS-COLON-POSITION GREATER THAN ZEROES
030600         COMPUTE WS-ITEM-VALUE-LENGTH =
030700                 WS-SPLIT-TEXT-LENGTH (WS-ITEM-INDEX)
030800                 - WS-COLON-POSITION
030900         IF  WS-ITEM-VALUE-LENGTH GREATER THAN ZEROES
031000             MOVE WS-SPLIT-TEXT (WS-ITEM-INDEX)
031100                 (WS-COLON-POSITION + 1:WS-ITEM-VALUE-LENGTH)
031200                                                 TO WS-ITEM-VALUE
031300             PERFORM 3300-STRIP-QUOTES           THRU 3300-EXIT.
031400
031500 3000-EXIT.
031600     EXIT.
031700
031800 3100-FIND-COLON.
031900     IF  WS-SPLIT-TEXT (WS-ITEM-INDEX) (WS-SCAN-INDEX:1) EQUAL ':'
032000         MOVE WS-SCAN-INDEX                    TO WS-COLON-POSITION.
032100
032200 3100-EXIT.
032300     EXIT.
032400
032500*****************************************************************
032600* Drop a leading and trailing quote from WS-ITEM-VALUE, when     *
032700* both are present.  WS-STRIP-WORK is the full 200-byte width of  *
032800* WS-ITEM-VALUE itself - WS-NUMBER-TEXT is only 9 bytes wide and  *
032900* truncated a quoted interaction-type name longer than 7 bytes    *
033000* (PRJ-0251).                                                      *
033100*****************************************************************
033200 3300-STRIP-QUOTES.
033300     IF  WS-ITEM-VALUE-LENGTH GREATER THAN 1
033400     AND WS-ITEM-VALUE-CHAR (1) EQUAL '"'
033500     AND WS-ITEM-VALUE-CHAR (WS-ITEM-VALUE-LENGTH) EQUAL '"'
033600         COMPUTE WS-ITEM-VALUE-LENGTH = WS-ITEM-VALUE-LENGTH - 2
033700         MOVE WS-ITEM-VALUE (2:WS-ITEM-VALUE-LENGTH) TO WS-STRIP-WORK
033800         MOVE SPACES                                  TO WS-ITEM-VALUE
033900         MOVE WS-STRIP-WORK (1:WS-ITEM-VALUE-LENGTH)     TO
034000                 WS-ITEM-VALUE (1:WS-ITEM-VALUE-LENGTH).
034100
034200 3300-EXIT.
034300     EXIT.
034400
034500     COPY HANDLE.

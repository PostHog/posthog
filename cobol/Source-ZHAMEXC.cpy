000100*****************************************************************
000200* zHAM EVENTS-EXTRACT record definition.                         *
000300* One row per accepted $$heatmap event, carrying the event's    *
000400* key fields plus the decoded URL it was matched against.       *
000500* Written by ZHAM009, read by the downstream marketing extract  *
000600* jobs (outside this suite).                                     *
000700*                                                                *
000800* 1990-03-19  RF   Original layout.                              *
000900*****************************************************************
001000 01  EX-PREFIX              PIC S9(08) VALUE 440     COMP.
001100
001200 01  EX-RECORD.
001300     02  EX-UUID            PIC  X(36).
001400     02  EX-NAME             PIC  X(20).
001500     02  EX-TS               PIC  X(19).
001600     02  EX-URL              PIC  X(200).
001700     02  FILLER              PIC  X(05).
001800
001900*****************************************************************
002000* Alternate view: EX-TS broken into its date parts, used by the   *
002100* UPSI-0 trace DISPLAY in ZHAM009's 2000-WRITE-EVENT so the        *
002200* operator can see which day's event just went out without        *
002300* printing the whole 280-byte record unsplit.                      *
002400*****************************************************************
002500 01  EX-TS-PARTS REDEFINES EX-RECORD.
002600     02  FILLER              PIC  X(36).
002700     02  FILLER              PIC  X(20).
002800     02  EX-TS-YYYY          PIC  X(04).
002900     02  FILLER              PIC  X(01).
003000     02  EX-TS-MM            PIC  X(02).
003100     02  FILLER              PIC  X(01).
003200     02  EX-TS-DD            PIC  X(02).
003300     02  FILLER              PIC  X(189).

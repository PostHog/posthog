000100*****************************************************************
000200* zHAM FILTER (query) record definition.                        *
000300* Built by ZHAM004 from the raw run-request string handed down  *
000400* by ZHAMPLT, and consulted by ZHAM003/ZHAM008 while scanning   *
000500* the EVENTS-FILE.                                               *
000600*                                                                *
000700* 1988-09-14  RF   Original layout (type/date/url only).         *
000800* 1995-02-27  RJ   Added Q-VIEWPORT-MIN/MAX and Q-AGGREGATION    *
000900*                  for the mobile-vs-desktop split (PRJ-0188).   *
001000* 1999-01-06  RF   Y2K: Q-DATE-FROM-YYYY confirmed 4 digits.     *
001100*****************************************************************
001200 01  Q-PREFIX               PIC S9(08) VALUE 330     COMP.
001300
001400 01  Q-RECORD.
001500     02  Q-TYPE             PIC  X(12).
001600     02  Q-DATE-FROM         PIC  X(10).
001700     02  Q-URL-EXACT         PIC  X(200).
001800     02  Q-VIEWPORT-MIN      PIC  9(05).
001900     02  Q-VIEWPORT-MAX      PIC  9(05).
002000     02  Q-AGGREGATION       PIC  X(12).
002100     02  Q-TOKEN             PIC  X(32).
002200     02  FILLER              PIC  X(04).
002300
002400*****************************************************************
002500* Alternate view: Q-DATE-FROM broken into year/month/day for    *
002600* the cut-off compare against EV-TS-YYYY/MM/DD.                 *
002700*****************************************************************
002800 01  Q-DATE-FROM-PARTS REDEFINES Q-RECORD.
002900     02  FILLER              PIC  X(12).
003000     02  Q-DATE-FROM-YYYY    PIC  X(04).
003100     02  FILLER              PIC  X(01).
003200     02  Q-DATE-FROM-MM      PIC  X(02).
003300     02  FILLER              PIC  X(01).
003400     02  Q-DATE-FROM-DD      PIC  X(02).
003500     02  FILLER              PIC  X(258).
003600
003700*****************************************************************
003800* Alternate view: viewport bounds as a 2-entry COMP table, used  *
003900* by 2500-VIEWPORT-BOUNDS when both limits are checked in a      *
004000* single PERFORM VARYING loop.                                   *
004100*****************************************************************
004200 01  Q-VIEWPORT-TABLE REDEFINES Q-RECORD.
004300     02  FILLER              PIC  X(222).
004400     02  Q-VIEWPORT-LIMIT    PIC  9(05)  OCCURS 2 TIMES.
004500     02  FILLER              PIC  X(48).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZHAM004.
000300 AUTHOR.        RANDY FRERKING.
000400 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  09/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zHAM - z/OS Heatmap Access Manager                            *
001100*                                                               *
001200* This program is CALLed by ZHAM003 to turn the one-line raw    *
001300* run-request text handed down from ZHAMPLT into the LK-Q-      *
001400* RECORD filter fields ZHAM003/ZHAM008 scan the EVENTS-FILE      *
001500* against.  The request text is a string of key=value pairs    *
001600* separated by '&', the same shape the old on-line request      *
001700* this job replaced used to carry - an optional leading '?' is   *
001800* ignored, empty pairs are skipped, and any key this shop does   *
001900* not recognize is skipped rather than rejected.                  *
002000*                                                               *
002100* Recognized keys:                                               *
002200*   type                    - interaction type, e.g. click      *
002300*   date_from               - <n><h/d/w/m/y>, converted here to *
002400*                             an absolute YYYY-MM-DD cutoff     *
002500*   url_exact               - page URL, %-decoded here          *
002600*   viewport_width_min/max - numeric viewport bounds             *
002700*   aggregation             - carried through, not interpreted  *
002800*   token                   - carried through, not interpreted  *
002900*                                                               *
003000* Date       UserID    Description                              *
003100* ---------- --------  ---------------------------------------- *
003200* 09/14/1988 RF        Original version - type/date/url only.   *
003300* 02/27/1995 RJ        Added viewport_width_min/max and          *
003400*                      aggregation for the mobile-vs-desktop    *
003500*                      split (PRJ-0188).                        *
003600* 11/03/1997 RJ        Widened url_exact to 200 bytes to match  *
003700*                      the longer URLs now logged.               *
003800* 01/06/1999 RF        Y2K: WS-TODAY-YYYYMMDD pulled via ACCEPT  *
003900*                      FROM DATE YYYYMMDD (4-digit year).  Prior *
004000*                      code used a 2-digit ACCEPT FROM DATE.    *
004100* 05/30/2003 TKD       Added the 'Start' literal fallback (any  *
004200*                      date_from not ending in h/d/w/m/y means  *
004300*                      1 day back) per PRJ-0244.                 *
004400* 09/12/2003 TKD       Added the LOGFILE FD so this program       *
004500*                      compiles against the current HANDLE.cpy   *
004600*                      (PRJ-0251); this program does not open it. *
004650* 02/14/2006 TKD       WS-LEAP-YEAR-SWITCH moved to a 77-level    *
004660*                      item with a WS-IS-LEAP-YEAR condition-name *
004670*                      (PRJ-0317); 2640-DAYS-IN-MONTH tests the    *
004680*                      condition-name instead of the raw value.  *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
005300     CLASS ZHAM-DIGIT IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT LOG-FILE        ASSIGN TO LOGFILE
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS HN-FILE-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  LOG-FILE.
006400 01  LOG-RECORD.
006500     02  LOG-DATE               PIC  9(08).
006600     02  FILLER                 PIC  X(01).
006700     02  LOG-TIME                PIC  9(08).
006800     02  FILLER                 PIC  X(01).
006900     02  LOG-PROGRAM-ID          PIC  X(08).
007000     02  FILLER                 PIC  X(01).
007100     02  LOG-PARAGRAPH            PIC  X(04).
007200     02  FILLER                 PIC  X(01).
007300     02  LOG-MESSAGE              PIC  X(60).
007400
007500 WORKING-STORAGE SECTION.
007600
007700*****************************************************************
007800* HANDLE.cpy interface block - see Source-HANDLE.cpy banner.    *
007900* This subprogram has no files of its own; the log is here only *
008000* so HANDLE.cpy's error paragraphs resolve if this shop ever      *
008100* needs to trace inside this subprogram.                          *
008200*****************************************************************
008300 01  HN-FILE-STATUS             PIC  X(02).
008400 01  HN-PROGRAM-ID              PIC  X(08) VALUE 'ZHAM004 '.
008500 01  HN-PARAGRAPH               PIC  X(04) VALUE SPACES.
008600 01  HN-MESSAGE                 PIC  X(60) VALUE SPACES.
008700 01  HN-DATE                    PIC  9(08) VALUE ZEROES.
008800 01  HN-TIME                    PIC  9(08) VALUE ZEROES.
008900
009000*****************************************************************
009100* Define Constant and Define Storage.                           *
009200*****************************************************************
009300 01  WS-RAW-FILTER              PIC  X(256) VALUE SPACES.
009400 01  WS-RAW-LENGTH              PIC S9(04) COMP VALUE ZEROES.
009500 01  WS-SCAN-INDEX               PIC S9(04) COMP VALUE ZEROES.
009600 01  WS-START-INDEX              PIC S9(04) COMP VALUE ZEROES.
009700 01  WS-PAIR-COUNT               PIC S9(04) COMP VALUE ZEROES.
009800 01  WS-SUBSCRIPT                PIC S9(04) COMP VALUE ZEROES.
009900 01  WS-CHAR                     PIC  X(01) VALUE SPACES.
010000
010100*****************************************************************
010200* Alternate view: the raw filter text as a table of single      *
010300* characters, used by 2000-SPLIT-PAIRS to find the '&' and '='   *
010400* delimiters one byte at a time.                                  *
010500*****************************************************************
010600 01  WS-RAW-TABLE REDEFINES WS-RAW-FILTER.
010700     02  WS-RAW-CHAR             PIC  X(01) OCCURS 256 TIMES.
010800
010900 01  WS-PAIR-GROUP.
011000     02  WS-PAIR-ENTRY OCCURS 20 TIMES.
011100         03  WS-PAIR-TEXT        PIC  X(220).
011200         03  WS-PAIR-LENGTH      PIC S9(04) COMP.
011300
011400 01  WS-KEY-TEXT                 PIC  X(20) VALUE SPACES.
011500 01  WS-VALUE-TEXT                PIC  X(200) VALUE SPACES.
011600 01  WS-VALUE-LENGTH              PIC S9(04) COMP VALUE ZEROES.
011700 01  WS-EQUAL-POSITION             PIC S9(04) COMP VALUE ZEROES.
011800
011900*****************************************************************
012000* Alternate view: the decoded-URL work area as a table of       *
012100* single characters, used by 2700-DECODE-URL to copy the value  *
012200* forward while collapsing each %3A/%2F escape it finds.         *
012300*****************************************************************
012400 01  WS-URL-TABLE REDEFINES WS-VALUE-TEXT.
012500     02  WS-URL-CHAR              PIC  X(01) OCCURS 200 TIMES.
012600
012700 01  WS-URL-OUT                   PIC  X(200) VALUE SPACES.
012800 01  WS-URL-OUT-INDEX              PIC S9(04) COMP VALUE ZEROES.
012900
013000*****************************************************************
013100* Relative-date-to-cutoff-date work area.                        *
013200*****************************************************************
013300 01  WS-SUFFIX-CHAR                PIC  X(01) VALUE SPACES.
013400 01  WS-NUMBER-TEXT                PIC  X(08) VALUE SPACES.
013500 01  WS-NUMBER-VALUE                PIC S9(07) COMP VALUE ZEROES.
013600 01  WS-DAYS-BACK                  PIC S9(07) COMP VALUE ZEROES.
013700
013800 01  WS-TODAY-YYYYMMDD              PIC  9(08) VALUE ZEROES.
013900
014000 01  WS-CUTOFF-DATE.
014100     02  WS-CUTOFF-YYYY             PIC  9(04).
014200     02  WS-CUTOFF-MM               PIC  9(02).
014300     02  WS-CUTOFF-DD                PIC  9(02).
014400
014500*****************************************************************
014600* Alternate view: today's date broken into year/month/day so    *
014700* 2650-DECREMENT-DAY can seed WS-CUTOFF-DATE without an UNSTRING.*
014800*****************************************************************
014900 01  WS-TODAY-PARTS REDEFINES WS-TODAY-YYYYMMDD.
015000     02  WS-TODAY-YYYY               PIC  9(04).
015100     02  WS-TODAY-MM                 PIC  9(02).
015200     02  WS-TODAY-DD                 PIC  9(02).
015300
015400 01  WS-DAYS-LOOP                  PIC S9(07) COMP VALUE ZEROES.
015500 01  WS-LEAP-REMAINDER-4            PIC S9(04) COMP VALUE ZEROES.
015600 01  WS-LEAP-REMAINDER-100          PIC S9(04) COMP VALUE ZEROES.
015700 01  WS-LEAP-REMAINDER-400          PIC S9(04) COMP VALUE ZEROES.
015800 77  WS-LEAP-YEAR-SWITCH            PIC  X(01) VALUE 'N'.
015850     88  WS-IS-LEAP-YEAR            VALUE 'Y'.
015900 01  WS-DAYS-IN-MONTH                PIC  9(02) VALUE ZEROES.
016000
016100*****************************************************************
016200* Days-per-month table (February carries the non-leap count;    *
016300* 2640-DAYS-IN-MONTH adds one when WS-LEAP-YEAR-SWITCH is 'Y').  *
016400* Loaded the old way, as one 24-byte literal re-viewed as a      *
016500* 12-entry table, since this compiler will not take a VALUE     *
016600* clause of one literal per OCCURS entry.                        *
016700*****************************************************************
016800 01  WS-MONTH-TABLE-LITERAL     PIC  X(24)
016900             VALUE '312831303130313130313031'.
017000
017100 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-LITERAL.
017200     02  WS-MONTH-DAYS          PIC  9(02) OCCURS 12 TIMES.
017300
017400 LINKAGE SECTION.
017500 01  LK-FILTER-RAW                 PIC  X(256).
017600
017700 01  LK-Q-RECORD.
017800     02  LK-Q-TYPE                  PIC  X(12).
017900     02  LK-Q-DATE-FROM              PIC  X(10).
018000     02  LK-Q-URL-EXACT               PIC  X(200).
018100     02  LK-Q-VIEWPORT-MIN             PIC  9(05).
018200     02  LK-Q-VIEWPORT-MAX             PIC  9(05).
018300     02  LK-Q-AGGREGATION               PIC  X(12).
018400     02  LK-Q-TOKEN                      PIC  X(32).
018500     02  FILLER                          PIC  X(04).
018600
018700 PROCEDURE DIVISION USING LK-FILTER-RAW LK-Q-RECORD.
018800
018900*****************************************************************
019000* Main process.                                                 *
019100*****************************************************************
019200     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
019300     PERFORM 2000-SPLIT-PAIRS        THRU 2000-EXIT.
019400     PERFORM 2200-PROCESS-PAIRS      THRU 2200-EXIT.
019500     GOBACK.
019600
019700*****************************************************************
019800* Strip a leading '?' from the raw text, as the old on-line      *
019900* request carried one, and clear the output filter record.       *
020000*****************************************************************
020100 1000-INITIALIZE.
020200     MOVE LK-FILTER-RAW              TO WS-RAW-FILTER.
020300     MOVE SPACES                      TO LK-Q-RECORD.
020400
020500     IF  WS-RAW-CHAR (1) EQUAL '?'
020600         MOVE SPACES                  TO WS-RAW-CHAR (1).
020700
020800     PERFORM 1050-TRIM-RAW-LENGTH     THRU 1050-EXIT.
020900
021000 1000-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400* Find the length of WS-RAW-FILTER (the position of its last     *
021500* non-space byte) by scanning backward from byte 256.             *
021600*****************************************************************
021700 1050-TRIM-RAW-LENGTH.
021800     MOVE 256                          TO WS-RAW-LENGTH.
021900     PERFORM 1060-CHECK-TRAILING-BLANK THRU 1060-EXIT
022000         VARYING WS-RAW-LENGTH FROM 256 BY -1
022100         UNTIL WS-RAW-LENGTH LESS THAN 1
022200         OR    WS-RAW-CHAR (WS-RAW-LENGTH) NOT EQUAL SPACE.
022300
022400 1050-EXIT.
022500     EXIT.
022600
022700 1060-CHECK-TRAILING-BLANK.
022800     CONTINUE.
022900
023000 1060-EXIT.
023100     EXIT.
023200
023300*****************************************************************
023400* Split the raw text into up to 20 key=value pairs on '&',      *
023500* skipping empty pairs (two '&' side by side, or a leading or    *
023600* trailing one).                                                  *
023700*****************************************************************
023800 2000-SPLIT-PAIRS.
023900     MOVE 1                           TO WS-START-INDEX.
024000     MOVE ZEROES                       TO WS-PAIR-COUNT.
024100
024200     PERFORM 2100-SCAN-ONE-PAIR       THRU 2100-EXIT
024300         VARYING WS-SCAN-INDEX FROM 1 BY 1
024400         UNTIL WS-SCAN-INDEX GREATER THAN WS-RAW-LENGTH.
024500
024600     IF  WS-START-INDEX LESS THAN WS-RAW-LENGTH
024700         PERFORM 2150-STORE-PAIR      THRU 2150-EXIT.
024800
024900 2000-EXIT.
025000     EXIT.
025100
025200*****************************************************************
025300* Called once per byte of the raw text.  When an '&' is found,  *
025400* the text since the last '&' (or the start of the string) is   *
025500* stored as one pair.                                             *
025600*****************************************************************
025700 2100-SCAN-ONE-PAIR.
025800     IF  WS-RAW-CHAR (WS-SCAN-INDEX) EQUAL '&'
025900         PERFORM 2150-STORE-PAIR     THRU 2150-EXIT
026000         COMPUTE WS-START-INDEX = WS-SCAN-INDEX + 1.
026100
026200 2100-EXIT.
026300     EXIT.
026400
026500*****************************************************************
026600* Store the pair running from WS-START-INDEX up to (but not      *
026700* including) the current scan position.  A pair of zero length  *
026800* (two delimiters together) is simply not stored.                 *
026900*****************************************************************
027000 2150-STORE-PAIR.
027100     IF  WS-SCAN-INDEX GREATER THAN WS-START-INDEX
027200         AND WS-PAIR-COUNT LESS THAN 20
027300             ADD 1                      TO WS-PAIR-COUNT
027400             MOVE SPACES                 TO WS-PAIR-TEXT (WS-PAIR-COUNT)
027500             COMPUTE WS-PAIR-LENGTH (WS-PAIR-COUNT) =
027600                     WS-SCAN-INDEX - WS-START-INDEX
027700             MOVE WS-RAW-FILTER (WS-START-INDEX:
027800                 WS-PAIR-LENGTH (WS-PAIR-COUNT))
027900                                        TO WS-PAIR-TEXT (WS-PAIR-COUNT).
028000
028100 2150-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500* Process every stored pair: split on the first '=', strip the  *
028600* key, and route the value to the matching LK-Q-RECORD field.    *
028700*****************************************************************
028800 2200-PROCESS-PAIRS.
028900     PERFORM 2210-PROCESS-ONE-PAIR   THRU 2210-EXIT
029000         VARYING WS-SUBSCRIPT FROM 1 BY 1
029100         UNTIL WS-SUBSCRIPT GREATER THAN WS-PAIR-COUNT.
029200
029300 2200-EXIT.
029400     EXIT.
029500
029600 2210-PROCESS-ONE-PAIR.
029700     PERFORM 2220-FIND-EQUAL          THRU 2220-EXIT.
029800
029900     IF  WS-EQUAL-POSITION GREATER THAN ZEROES
030000         MOVE SPACES                   TO WS-KEY-TEXT
030100         MOVE SPACES                   TO WS-VALUE-TEXT
030200         COMPUTE WS-EQUAL-POSITION =
030300                 WS-EQUAL-POSITION - 1
030400         IF  WS-EQUAL-POSITION GREATER THAN ZEROES
030500             MOVE WS-PAIR-TEXT (WS-SUBSCRIPT)
030600                 (1:WS-EQUAL-POSITION)   TO WS-KEY-TEXT
030700         END-IF
030800         COMPUTE WS-EQUAL-POSITION =
030900                 WS-PAIR-LENGTH (WS-SUBSCRIPT)
031000                 - WS-EQUAL-POSITION - 1
031100         IF  WS-EQUAL-POSITION GREATER THAN ZEROES
031200             MOVE WS-PAIR-TEXT (WS-SUBSCRIPT)
031300                 (WS-PAIR-LENGTH (WS-SUBSCRIPT)
031400                 - WS-EQUAL-POSITION + 1: WS-EQUAL-POSITION)
031500                                         TO WS-VALUE-TEXT
031600         END-IF
031700         PERFORM 2300-ROUTE-VALUE      THRU 2300-EXIT.
031800
031900 2210-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300* Find the first '=' in the current pair.  WS-EQUAL-POSITION is *
032400* left at zero when none is found (an empty or malformed pair). *
032500*****************************************************************
032600 2220-FIND-EQUAL.
032700     MOVE ZEROES                      TO WS-EQUAL-POSITION.
032800     PERFORM 2230-CHECK-ONE-BYTE     THRU 2230-EXIT
032900         VARYING WS-SCAN-INDEX FROM 1 BY 1
033000         UNTIL WS-SCAN-INDEX GREATER THAN
033100               WS-PAIR-LENGTH (WS-SUBSCRIPT)
033200         OR    WS-EQUAL-POSITION GREATER THAN ZEROES.
033300
033400 2220-EXIT.
033500     EXIT.
033600
033700 2230-CHECK-ONE-BYTE.
033800     IF  WS-PAIR-TEXT (WS-SUBSCRIPT) (WS-SCAN-INDEX:1) EQUAL '='
033900         MOVE WS-SCAN-INDEX             TO WS-EQUAL-POSITION.
034000
034100 2230-EXIT.
034200     EXIT.
034300
034400*****************************************************************
034500* Route one key's value to the matching LK-Q-RECORD field.      *
034600* Keys this shop does not recognize fall through and are        *
034700* quietly ignored, the same as an unrecognized query-string      *
034800* parameter always was on the old on-line request.                *
034900*****************************************************************
035000 2300-ROUTE-VALUE.
035100     IF  WS-KEY-TEXT EQUAL 'type'
035200         MOVE WS-VALUE-TEXT             TO LK-Q-TYPE.
035300
035400     IF  WS-KEY-TEXT EQUAL 'date_from'
035500         PERFORM 2600-RELATIVE-DATE    THRU 2600-EXIT.
035600
035700     IF  WS-KEY-TEXT EQUAL 'url_exact'
035800         PERFORM 2700-DECODE-URL       THRU 2700-EXIT
035900         MOVE WS-URL-OUT                TO LK-Q-URL-EXACT.
036000
036100     IF  WS-KEY-TEXT EQUAL 'viewport_width_min'
036200         PERFORM 2500-VIEWPORT-BOUNDS  THRU 2500-EXIT
036300         MOVE WS-NUMBER-VALUE            TO LK-Q-VIEWPORT-MIN.
036400
036500     IF  WS-KEY-TEXT EQUAL 'viewport_width_max'
036600         PERFORM 2500-VIEWPORT-BOUNDS  THRU 2500-EXIT
036700         MOVE WS-NUMBER-VALUE            TO LK-Q-VIEWPORT-MAX.
036800
036900     IF  WS-KEY-TEXT EQUAL 'aggregation'
037000         MOVE WS-VALUE-TEXT             TO LK-Q-AGGREGATION.
037100
037200     IF  WS-KEY-TEXT EQUAL 'token'
037300         MOVE WS-VALUE-TEXT             TO LK-Q-TOKEN.
037400
037500 2300-EXIT.
037600     EXIT.
037700
037800*****************************************************************
037900* Convert WS-VALUE-TEXT (a run of digits) into WS-NUMBER-VALUE  *
038000* for the viewport_width_min/max keys.  A non-numeric value is  *
038100* treated the same as a missing one - left at zero.             *
038200*****************************************************************
038300 2500-VIEWPORT-BOUNDS.
038400     MOVE ZEROES                       TO WS-NUMBER-VALUE.
038500     IF  WS-VALUE-TEXT (1:1) IS ZHAM-DIGIT
038600         MOVE WS-VALUE-TEXT             TO WS-NUMBER-TEXT
038700         MOVE WS-NUMBER-TEXT             TO WS-NUMBER-VALUE.
038800
038900 2500-EXIT.
039000     EXIT.
039100
039200*****************************************************************
039300* Convert date_from's "<n><suffix>" value into an absolute      *
039400* YYYY-MM-DD cutoff date, WS-DAYS-BACK days before today.        *
039500*                                                                 *
039600*   h - 1 day back, regardless of n                               *
039700*   d - n days back                                                *
039800*   w - n times 7 days back                                        *
039900*   m - n times 30 days back                                       *
040000*   y - n times 365 days back                                       *
040100*   anything else (e.g. the 'Start' literal) - 1 day back           *
040200*****************************************************************
040300 2600-RELATIVE-DATE.                                              PRJ0188
040400     PERFORM 2800-TRIM-LENGTH          THRU 2800-EXIT.
040500
040600     IF  WS-VALUE-LENGTH GREATER THAN ZEROES
040700         MOVE WS-VALUE-TEXT (WS-VALUE-LENGTH:1) TO WS-SUFFIX-CHAR
040800     ELSE
040900         MOVE SPACES                    TO WS-SUFFIX-CHAR.
041000
041100     MOVE ZEROES                        TO WS-NUMBER-VALUE.
041200     IF  WS-VALUE-LENGTH GREATER THAN 1
041300         MOVE SPACES                    TO WS-NUMBER-TEXT
041400         MOVE WS-VALUE-TEXT (1:WS-VALUE-LENGTH - 1) TO WS-NUMBER-TEXT
041500         IF  WS-NUMBER-TEXT (1:1) IS ZHAM-DIGIT
041600             MOVE WS-NUMBER-TEXT         TO WS-NUMBER-VALUE.
041700
041800     EVALUATE WS-SUFFIX-CHAR
041900         WHEN 'h'
042000             MOVE 1                       TO WS-DAYS-BACK
042100         WHEN 'd'
042200             MOVE WS-NUMBER-VALUE          TO WS-DAYS-BACK
042300         WHEN 'w'
042400             COMPUTE WS-DAYS-BACK = WS-NUMBER-VALUE * 7
042500         WHEN 'm'
042600             COMPUTE WS-DAYS-BACK = WS-NUMBER-VALUE * 30
042700         WHEN 'y'
042800             COMPUTE WS-DAYS-BACK = WS-NUMBER-VALUE * 365
042900         WHEN OTHER
043000             MOVE 1                       TO WS-DAYS-BACK
043100     END-EVALUATE.
043200
043300     ACCEPT   WS-TODAY-YYYYMMDD           FROM DATE YYYYMMDD.
043400     MOVE WS-TODAY-YYYY                    TO WS-CUTOFF-YYYY.
043500     MOVE WS-TODAY-MM                      TO WS-CUTOFF-MM.
043600     MOVE WS-TODAY-DD                      TO WS-CUTOFF-DD.
043700
043800     PERFORM 2650-DECREMENT-DAY           THRU 2650-EXIT
043900         WS-DAYS-BACK TIMES.
044000
044100     MOVE SPACES                           TO LK-Q-DATE-FROM.
044200     STRING WS-CUTOFF-YYYY  '-'
044300            WS-CUTOFF-MM    '-'
044400            WS-CUTOFF-DD
044500            DELIMITED BY SIZE INTO LK-Q-DATE-FROM.
044600
044700 2600-EXIT.
044800     EXIT.
044900
045000*****************************************************************
045100* Subtract one calendar day from WS-CUTOFF-DATE, crossing month *
045200* and year boundaries (and leap Februaries) as needed.           *
045300*****************************************************************
045400 2650-DECREMENT-DAY.
045500     SUBTRACT 1 FROM WS-CUTOFF-DD.
045600
045700     IF  WS-CUTOFF-DD EQUAL ZEROES
045800         SUBTRACT 1 FROM WS-CUTOFF-MM
045900         IF  WS-CUTOFF-MM EQUAL ZEROES
046000             MOVE 12                       TO WS-CUTOFF-MM
046100             SUBTRACT 1 FROM WS-CUTOFF-YYYY
046200         END-IF
046300         PERFORM 2640-DAYS-IN-MONTH       THRU 2640-EXIT
046400         MOVE WS-DAYS-IN-MONTH              TO WS-CUTOFF-DD.
046500
046600 2650-EXIT.
046700     EXIT.
046800
046900*****************************************************************
047000* Look up the number of days in WS-CUTOFF-MM of WS-CUTOFF-YYYY, *
047100* adding the leap day to February when it applies.               *
047200*****************************************************************
047300 2640-DAYS-IN-MONTH.
047400     MOVE WS-MONTH-DAYS (WS-CUTOFF-MM)   TO WS-DAYS-IN-MONTH.
047500
047600     IF  WS-CUTOFF-MM EQUAL 2
047700         PERFORM 2645-CHECK-LEAP-YEAR    THRU 2645-EXIT
047800         IF  WS-IS-LEAP-YEAR
047900             ADD 1 TO WS-DAYS-IN-MONTH.
048000
048100 2640-EXIT.
048200     EXIT.
048300
048400*****************************************************************
048500* Standard Gregorian leap-year test using DIVIDE/REMAINDER in   *
048600* place of an intrinsic FUNCTION MOD.                             *
048700*****************************************************************
048800 2645-CHECK-LEAP-YEAR.
048900     MOVE 'N'                             TO WS-LEAP-YEAR-SWITCH.
049000     DIVIDE WS-CUTOFF-YYYY BY 4   GIVING WS-LEAP-REMAINDER-4
049100             REMAINDER WS-LEAP-REMAINDER-4.
049200     DIVIDE WS-CUTOFF-YYYY BY 100 GIVING WS-LEAP-REMAINDER-100
049300             REMAINDER WS-LEAP-REMAINDER-100.
049400     DIVIDE WS-CUTOFF-YYYY BY 400 GIVING WS-LEAP-REMAINDER-400
049500             REMAINDER WS-LEAP-REMAINDER-400.
049600
049700     IF  WS-LEAP-REMAINDER-4 EQUAL ZEROES
049800         IF  WS-LEAP-REMAINDER-100 NOT EQUAL ZEROES
049900             MOVE 'Y'                      TO WS-LEAP-YEAR-SWITCH
050000         ELSE
050100             IF  WS-LEAP-REMAINDER-400 EQUAL ZEROES
050200                 MOVE 'Y'                  TO WS-LEAP-YEAR-SWITCH.
050300
050400 2645-EXIT.
050500     EXIT.
050600
050700*****************************************************************
050800* Decode url_exact: %3A becomes ':' and %2F becomes '/'.  Any    *
050900* other byte, including an unrecognized %xx escape, is copied    *
051000* through unchanged.                                              *
051100*****************************************************************
051200 2700-DECODE-URL.
051300     MOVE SPACES                          TO WS-URL-OUT.
051400     MOVE ZEROES                           TO WS-URL-OUT-INDEX.
051500
051600     PERFORM 2710-DECODE-ONE-BYTE         THRU 2710-EXIT
051700         VARYING WS-SCAN-INDEX FROM 1 BY 1
051800         UNTIL WS-SCAN-INDEX GREATER THAN 198.
051900
052000 2700-EXIT.
052100     EXIT.
052200
052300 2710-DECODE-ONE-BYTE.
052400     IF  WS-URL-CHAR (WS-SCAN-INDEX) EQUAL '%'
052500     AND WS-URL-CHAR (WS-SCAN-INDEX + 1) EQUAL '3'
052600     AND WS-URL-CHAR (WS-SCAN-INDEX + 2) EQUAL 'A'
052700         ADD  1                             TO WS-URL-OUT-INDEX
052800         MOVE ':'                            TO WS-URL-OUT
052900             (WS-URL-OUT-INDEX:1)
053000         ADD  2                             TO WS-SCAN-INDEX
053100     ELSE
053200     IF  WS-URL-CHAR (WS-SCAN-INDEX) EQUAL '%'
053300     AND WS-URL-CHAR (WS-SCAN-INDEX + 1) EQUAL '2'
053400     AND WS-URL-CHAR (WS-SCAN-INDEX + 2) EQUAL 'F'
053500         ADD  1                             TO WS-URL-OUT-INDEX
053600         MOVE '/'                            TO WS-URL-OUT
053700             (WS-URL-OUT-INDEX:1)
053800         ADD  2                             TO WS-SCAN-INDEX
053900     ELSE
054000         ADD  1                             TO WS-URL-OUT-INDEX
054100         MOVE WS-URL-CHAR (WS-SCAN-INDEX)     TO WS-URL-OUT
054200             (WS-URL-OUT-INDEX:1).
054300
054400 2710-EXIT.
054500     EXIT.
054600
054700*****************************************************************
054800* Find the length of WS-VALUE-TEXT (the position of its last    *
054900* non-space byte) by scanning backward from byte 200 - this     *
055000* shop's hand-rolled substitute for a trailing-blank trim.       *
055100*****************************************************************
055200 2800-TRIM-LENGTH.
055300     MOVE 200                              TO WS-VALUE-LENGTH.
055400     PERFORM 2810-CHECK-TRAILING-BLANK    THRU 2810-EXIT
055500         VARYING WS-VALUE-LENGTH FROM 200 BY -1
055600         UNTIL WS-VALUE-LENGTH LESS THAN 1
055700         OR    WS-URL-CHAR (WS-VALUE-LENGTH) NOT EQUAL SPACE.
055800
055900 2800-EXIT.
056000     EXIT.
056100
056200 2810-CHECK-TRAILING-BLANK.
056300     CONTINUE.
056400
056500 2810-EXIT.
056600     EXIT.
056700
056800     COPY HANDLE.
